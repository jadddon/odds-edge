000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VBETRPT.
000120 AUTHOR.         L CHAPMAN.
000130 INSTALLATION.   DATA PROCESSING - SPORTS BOOK RECONCILE UNIT.
000140 DATE-WRITTEN.   03/14/89.
000150 DATE-COMPILED.
000160 SECURITY.       INTERNAL USE ONLY - NOT FOR REDISTRIBUTION.
000170******************************************************************
000180*  VBETRPT  --  NIGHTLY VALUE-BET SCAN
000190*  READS THE OVERNIGHT LINE SHEET (VEGASQT) AND THE EXCHANGE
000200*  MARKET EXTRACT (EXCHMKT), BUILDS A CONSENSUS TRUE PROBABILITY
000210*  FOR EACH BOOKED GAME, MATCHES THE GAME TO ITS TWO EXCHANGE
000220*  CONTRACTS, AND PRINTS EVERY YES POSITION WHOSE NET EDGE AFTER
000230*  EXCHANGE FEES CLEARS THE HOUSE MINIMUM.  ALSO LAYS DOWN THE
000240*  THREE CSV EXTRACTS PICKED UP BY THE MORNING RECAP JOB.
000250******************************************************************
000260*  CHANGE LOG
000270*  --------------------------------------------------------------
000280*  DATE      BY   TKT/REQ    DESCRIPTION
000290*  --------  ---  ---------  -------------------------------------
000300*  03/14/89  LC   ---------  ORIGINAL WRITE-UP.  VEGASQT/EXCHMKT
000310*                            READ, CONSENSUS BUILD, DETAIL REPORT.
000320*  05/02/89  LC   ---------  ADDED VIG REMOVAL TO ODDS CONVERSION;
000330*                            PRIOR RUN USED RAW BOOK PROB AS TRUE
000340*                            PROB AND OVERSTATED EDGE.
000350*  11/28/90  RDW  DPR-0114   ADDED COMPACT TABLE MODE (UPSI-0) FOR
000360*                            THE MORNING STAND-UP PRINTOUT.
000370*  02/19/91  RDW  DPR-0158   ADDED CSVSTD AND CSVDTL EXTRACTS FOR
000380*                            THE RECAP JOB DOWNSTREAM.
000390*  08/06/92  LC   DPR-0203   COLLEGE EVENT MATCHING (NCAA MASCOT
000400*                            STRIP AND ABBREVIATION TABLE) -- FALL
000410*                            SLATE HAD TOO MANY UNMATCHED EVENTS.
000420*  01/22/93  JMK  DPR-0240   FEE TABLE SPLIT TAKER/MAKER PER THE
000430*                            NEW EXCHANGE SCHEDULE.
000440*  09/09/94  JMK  DPR-0301   CSVHIST APPEND EXTRACT ADDED; HEADER
000450*                            ONLY WRITTEN WHEN THE FILE IS NEW.
000460*  04/17/96  RDW  DPR-0355   CONFIDENCE CLASSIFICATION RULE ADDED
000470*                            (BOOK COUNT / PROB STD DEV TIERS).
000480*  10/30/97  LC   DPR-0388   POSITION SIZING TABLE ON DETAIL PAGE
000490*                            (1/10/50/100 CONTRACT LADDER).
000500*  12/03/98  JMK  Y2K-0007   YEAR 2000 REVIEW -- NO 2-DIGIT YEAR
000510*                            FIELDS IN THIS PROGRAM.  VERIFIED
000520*                            SCAN TIMESTAMP CARRIES A 4-DIGIT YEAR
000530*                            ON THE CSVDTL AND CSVHIST EXTRACTS.
000540*  06/11/99  JMK  Y2K-0007   Y2K SIGN-OFF -- NO FURTHER FINDINGS.
000550*  03/25/02  RDW  DPR-0430   MIN-EDGE AND MIN-BOOKMAKERS PULLED UP
000560*                            TO WORKING-STORAGE CONSTANTS PER DP
000570*                            STANDARDS REVIEW.
000580*  07/14/05  SNB  DPR-0477   ADDED WNCAAB SPORT DISPLAY MAPPING.
000590*  09/18/06  LC   DPR-0512   REC-TEAM ON THE OPP RECORD WAS
000600*                            CARRYING THE TEAM CODE, NOT
000610*                            HOME/AWAY -- CSVSTD RECAP JOB
000620*                            MISREAD IT.  ALSO ADDED THE
000630*                            COLLEGE FUZZY-CODE FALLBACK
000640*                            MATCH, THE BUY-SIDE/PRICE LINES
000650*                            ON THE BET-ACTION BOX, PERCENT/
000660*                            CENTS/DOLLAR EDIT MASKS ON THE
000670*                            DETAIL AND COMPACT REPORTS, AND
000680*                            THE AVERAGE-EDGE, TOTAL-EV AND
000690*                            PER-SPORT COUNT LINES ON THE RUN
000700*                            SUMMARY.
000710*  11/02/06  LC   DPR-0519   RUN-DATE WORK AREA WAS SITTING IN
000720*                            THE PROCEDURE DIVISION BETWEEN 1000-
000730*                            INIT AND 1100-LOAD-EXCH-TABLE --
000740*                            MOVED IT UP TO WORKING-STORAGE NEXT
000750*                            TO THE RUN-TIME FIELDS WHERE IT
000760*                            BELONGS.  ALSO DROPPED THE DEAD CSV
000770*                            UPPERCASE-CONFIDENCE FIELD -- THE
000780*                            CLASSIFIER ALREADY STORES HIGH/
000790*                            MEDIUM/LOW IN UPPER CASE.
000800*  11/09/06  LC   DPR-0524   MATCHER WAS COMPARING THE KALSHI
000810*                            EXTRACT SPORT CODE AGAINST THE
000820*                            UPPERCASE REPORT DISPLAY NAME --
000830*                            NEVER EQUAL, SO NO GAME EVER
000840*                            SCORED AND NOTHING EVER MATCHED.
000850*                            ADDED A SEPARATE SPORT-KEY TO
000860*                            EXCHANGE-CODE TABLE FOR THE
000870*                            MATCHER TO USE.  ALSO CLEARED THE
000880*                            HOME/AWAY PRICE HOLD FIELDS AT THE
000890*                            TOP OF EACH EVENT SO A ONE-SIDED
000900*                            MATCH DOES NOT CARRY THE OTHER
000910*                            SIDE'S PRICE FORWARD FROM THE
000920*                            PRIOR GAME.  CONFIDENCE AND
000930*                            RECOMMENDED POSITION NOW STORE
000940*                            LOWER CASE PER THE EXTRACT LAYOUT;
000950*                            CSVDTL UPPERCASES ON OUTPUT ONLY.
000960******************************************************************
000970
000980 ENVIRONMENT DIVISION.
000990 CONFIGURATION SECTION.
001000 SPECIAL-NAMES.
001010     C01 IS TOP-OF-FORM
001020     UPSI-0 ON STATUS IS WS-COMPACT-MODE-SW
001030            OFF STATUS IS WS-DETAIL-MODE-SW
001040     CLASS TEAM-SIDE-CLASS IS 'H' 'A'.
001050 INPUT-OUTPUT SECTION.
001060 FILE-CONTROL.
001070
001080* OVERNIGHT LINE SHEET -- ONE RECORD PER BOOK PER GAME *
001090     SELECT VEGASQT
001100         ASSIGN TO 'VEGASQT'
001110         ORGANIZATION IS LINE SEQUENTIAL.
001120
001130* EXCHANGE MARKET EXTRACT -- TWO RECORDS PER GAME *
001140     SELECT EXCHMKT
001150         ASSIGN TO 'EXCHMKT'
001160         ORGANIZATION IS LINE SEQUENTIAL.
001170
001180* PRINT IMAGE OF THE NIGHTLY REPORT *
001190     SELECT RPTFILE
001200         ASSIGN TO 'RPTFILE'
001210         ORGANIZATION IS LINE SEQUENTIAL.
001220
001230* STANDARD CSV PICKED UP BY THE RECAP JOB *
001240     SELECT CSVSTD
001250         ASSIGN TO 'CSVSTD'
001260         ORGANIZATION IS LINE SEQUENTIAL.
001270
001280* DETAILED CSV FOR THE TRADE DESK *
001290     SELECT CSVDTL
001300         ASSIGN TO 'CSVDTL'
001310         ORGANIZATION IS LINE SEQUENTIAL.
001320
001330* RUNNING HISTORY -- OPENED EXTEND, HEADER WRITTEN ONLY *
001340* WHEN FS-CSVHIST COMES BACK '05' (FILE DID NOT EXIST) *
001350     SELECT CSVHIST
001360         ASSIGN TO 'CSVHIST'
001370         ORGANIZATION IS LINE SEQUENTIAL
001380         FILE STATUS IS FS-CSVHIST.
001390
001400 DATA DIVISION.
001410 FILE SECTION.
001420
001430 FD  VEGASQT
001440     LABEL RECORD IS STANDARD
001450     DATA RECORD IS VQ-RECORD
001460     RECORD CONTAINS 140 CHARACTERS.
001470
001480 01  VQ-RECORD.
001490     05  VQ-EVENT-ID              PIC X(20).
001500     05  VQ-SPORT-KEY             PIC X(24).
001510     05  VQ-HOME-TEAM             PIC X(30).
001520     05  VQ-AWAY-TEAM             PIC X(30).
001530     05  VQ-BOOKMAKER             PIC X(20).
001540     05  VQ-HOME-ODDS             PIC S9(5)
001550             SIGN IS LEADING SEPARATE CHARACTER.
001560     05  VQ-AWAY-ODDS             PIC S9(5)
001570             SIGN IS LEADING SEPARATE CHARACTER.
001580     05  FILLER                   PIC X(04).
001590
001600 FD  EXCHMKT
001610     LABEL RECORD IS STANDARD
001620     DATA RECORD IS EX-RECORD
001630     RECORD CONTAINS 125 CHARACTERS.
001640
001650 01  EX-RECORD.
001660     05  EX-TICKER                PIC X(30).
001670     05  EX-GAME-ID               PIC X(16).
001680     05  EX-TEAM-CODE             PIC X(05).
001690     05  EX-SPORT                 PIC X(06).
001700     05  EX-TITLE                 PIC X(60).
001710     05  EX-YES-ASK               PIC 9(03).
001720     05  FILLER                   PIC X(05).
001730
001740 FD  RPTFILE
001750     LABEL RECORD IS OMITTED
001760     RECORD CONTAINS 132 CHARACTERS
001770     DATA RECORD IS PRTLINE
001780     LINAGE IS 60 WITH FOOTING AT 56.
001790
001800 01  PRTLINE                      PIC X(132).
001810
001820 FD  CSVSTD
001830     LABEL RECORD IS STANDARD
001840     DATA RECORD IS CSVSTD-REC
001850     RECORD CONTAINS 256 CHARACTERS.
001860
001870 01  CSVSTD-REC.
001880     05  CSVSTD-LINE              PIC X(252).
001890     05  FILLER                   PIC X(04).
001900
001910 FD  CSVDTL
001920     LABEL RECORD IS STANDARD
001930     DATA RECORD IS CSVDTL-REC
001940     RECORD CONTAINS 256 CHARACTERS.
001950
001960 01  CSVDTL-REC.
001970     05  CSVDTL-LINE              PIC X(252).
001980     05  FILLER                   PIC X(04).
001990
002000 FD  CSVHIST
002010     LABEL RECORD IS STANDARD
002020     DATA RECORD IS CSVHIST-REC
002030     RECORD CONTAINS 200 CHARACTERS.
002040
002050 01  CSVHIST-REC.
002060     05  CSVHIST-LINE             PIC X(196).
002070     05  FILLER                   PIC X(04).
002080
002090 WORKING-STORAGE SECTION.
002100
002110* STANDALONE SWITCHES AND COUNTERS -- SEE ALSO WS-SWITCHES *
002120* AND WS-COUNTERS BELOW FOR THE GROUPED WORK FIELDS *
002130 77  WS-RETURN-CODE              PIC 9        COMP VALUE 0.
002140 77  WS-PAGE-CTR                 PIC 9(03)    COMP VALUE 0.
002150 77  WS-VEGAS-EOF-SW             PIC X             VALUE 'N'.
002160     88  VEGAS-EOF                                 VALUE 'Y'.
002170 77  WS-EXCH-EOF-SW              PIC X             VALUE 'N'.
002180     88  EXCH-EOF                                  VALUE 'Y'.
002190
002200 01  WS-CONSTANTS.
002210     05  WS-MIN-BOOKMAKERS       PIC 9(02) COMP    VALUE 3.
002220     05  WS-MIN-EDGE             PIC SV9(4)        VALUE .0200.
002230     05  WS-TAKER-FEE-RATE       PIC V9(4)         VALUE .0700.
002240     05  WS-MAKER-FEE-RATE       PIC V9(4)         VALUE .0175.
002250     05  WS-EVAL-CONTRACTS       PIC 9(03) COMP    VALUE 100.
002260     05  WS-CONF-HIGH-BOOKS      PIC 9(02) COMP    VALUE 8.
002270     05  WS-CONF-HIGH-STD        PIC V9(4)         VALUE .0200.
002280     05  WS-CONF-MED-BOOKS       PIC 9(02) COMP    VALUE 5.
002290     05  WS-CONF-MED-STD         PIC V9(4)         VALUE .0400.
002300     05  FILLER                  PIC X(04)         VALUE SPACES.
002310
002320 01  WS-SWITCHES.
002330     05  WS-FIRST-GROUP-SW       PIC X             VALUE 'Y'.
002340         88  FIRST-EVENT-GROUP                     VALUE 'Y'.
002350     05  WS-CONTAINS-SW          PIC X             VALUE 'N'.
002360         88  STRING-CONTAINS-FOUND                 VALUE 'Y'.
002370     05  WS-STARTSWITH-SW        PIC X             VALUE 'N'.
002380         88  STRING-STARTS-WITH                    VALUE 'Y'.
002390     05  WS-HOME-MKT-FOUND-SW    PIC X             VALUE 'N'.
002400         88  HOME-MARKET-FOUND                     VALUE 'Y'.
002410     05  WS-AWAY-MKT-FOUND-SW    PIC X             VALUE 'N'.
002420         88  AWAY-MARKET-FOUND                     VALUE 'Y'.
002430     05  WS-COLLEGE-EVENT-SW     PIC X             VALUE 'N'.
002440         88  IS-COLLEGE-EVENT                      VALUE 'Y'.
002450     05  WS-VALID-BOOK-SW        PIC X             VALUE 'N'.
002460         88  BOOK-QUOTE-VALID                      VALUE 'Y'.
002470     05  WS-EVAL-SIDE            PIC X             VALUE 'H'.
002480         88  EVAL-SIDE-HOME                        VALUE 'H'.
002490         88  EVAL-SIDE-AWAY                        VALUE 'A'.
002500     05  WS-EMIT-OK-SW           PIC X             VALUE 'N'.
002510         88  EMIT-THIS-POSITION                    VALUE 'Y'.
002520     05  WS-COMPACT-MODE-SW      PIC X             VALUE 'N'.
002530         88  RUN-IN-COMPACT-MODE                   VALUE 'Y'.
002540     05  FILLER                  PIC X(04)         VALUE SPACES.
002550
002560 01  WS-COUNTERS.
002570     05  WS-EXCH-CNT             PIC 9(04) COMP    VALUE 0.
002580     05  WS-GAME-CNT             PIC 9(04) COMP    VALUE 0.
002590     05  WS-BOOK-CNT             PIC 9(02) COMP    VALUE 0.
002600     05  WS-RAW-BOOK-CNT         PIC 9(02) COMP    VALUE 0.
002610     05  WS-OPP-CNT              PIC 9(03) COMP    VALUE 0.
002620     05  WS-VEGAS-EVENT-CNT      PIC 9(04) COMP    VALUE 0.
002630     05  WS-VEGAS-REC-CNT        PIC 9(04) COMP    VALUE 0.
002640     05  WS-EXCH-REC-CNT         PIC 9(04) COMP    VALUE 0.
002650     05  WS-SPORT-COUNT-CNT      PIC 9(02) COMP    VALUE 0.
002660     05  WS-CONF-HIGH-CNT        PIC 9(03) COMP    VALUE 0.
002670     05  WS-CONF-MED-CNT         PIC 9(03) COMP    VALUE 0.
002680     05  WS-CONF-LOW-CNT         PIC 9(03) COMP    VALUE 0.
002690     05  WS-EDGE-SUM             PIC S9(05)V9(4)   VALUE 0.
002700     05  WS-EV-SUM               PIC S9(07)V9(2)   VALUE 0.
002710     05  WS-AVG-NET-EDGE         PIC SV9(4)        VALUE 0.
002720     05  FILLER                  PIC X(04)         VALUE SPACES.
002730
002740 01  WS-SUBSCRIPTS.
002750     05  SUB-EXCH                PIC 9(04) COMP    VALUE 0.
002760     05  SUB-GAME                PIC 9(04) COMP    VALUE 0.
002770     05  SUB-BOOK                PIC 9(02) COMP    VALUE 0.
002780     05  SUB-OPP                 PIC 9(03) COMP    VALUE 0.
002790     05  SUB-A                   PIC 9(03) COMP    VALUE 0.
002800     05  SUB-B                   PIC 9(03) COMP    VALUE 0.
002810     05  SUB-TBL                 PIC 9(04) COMP    VALUE 0.
002820     05  SUB-PREFIX              PIC 9(02) COMP    VALUE 0.
002830     05  SUB-SPORT-DISP          PIC 9(02) COMP    VALUE 0.
002840     05  SUB-SPORT-CNT           PIC 9(02) COMP    VALUE 0.
002850     05  SUB-POS                 PIC 9(02) COMP    VALUE 0.
002860     05  SUB-LADDER              PIC 9(02) COMP    VALUE 0.
002870     05  SUB-BEST-GAME           PIC 9(04) COMP    VALUE 0.
002880     05  FILLER                  PIC X(04)         VALUE SPACES.
002890
002900 01  WS-CALC-FIELDS.
002910     05  WS-RAW-PROB-A           PIC V9(8).
002920     05  WS-RAW-PROB-B           PIC V9(8).
002930     05  WS-PROB-SUM             PIC V9(8).
002940     05  WS-TRUE-PROB-A          PIC V9(4).
002950     05  WS-TRUE-PROB-B          PIC V9(4).
002960     05  WS-ABS-ODDS             PIC 9(05) COMP.
002970     05  WS-FEE-RATE             PIC V9(4).
002980     05  WS-FEE-RAW              PIC 9(02)V9(8).
002990     05  WS-FEE-CENTS-RAW        PIC 9(05)V9(4).
003000     05  WS-FEE-CENTS-TRUNC      PIC 9(05) COMP.
003010     05  WS-FEE-TOTAL            PIC 9(03)V9(4).
003020     05  WS-FEE-PER-CONTRACT     PIC V9(4).
003030     05  WS-EFFECTIVE-COST       PIC 9(03)V9(4).
003040     05  WS-POTENTIAL-PROFIT     PIC 9(03)V9(4).
003050     05  WS-EV-PER-CONTRACT      PIC S9V9(4).
003060     05  WS-GROSS-EDGE           PIC SV9(4).
003070     05  WS-NET-EDGE             PIC SV9(4).
003080     05  WS-TOTAL-EV             PIC S9(03)V9(2).
003090     05  WS-PRICE                PIC V9(4).
003100     05  WS-TRUE-PROB            PIC V9(4).
003110     05  FILLER                  PIC X(04)         VALUE SPACES.
003120
003130 01  WS-STATS-FIELDS.
003140     05  WS-MEDIAN               PIC V9(4).
003150     05  WS-SUM-PROB             PIC 9(03)V9(4).
003160     05  WS-MEAN-PROB            PIC V9(8).
003170     05  WS-SUM-SQ-DIFF          PIC 9(05)V9(8).
003180     05  WS-VARIANCE             PIC 9(03)V9(8).
003190     05  WS-STD-DEV-HOME         PIC V9(8).
003200     05  WS-STD-DEV-AWAY         PIC V9(8).
003210     05  WS-STD-DEV-MAX          PIC V9(8).
003220     05  WS-DIFF                 PIC S9V9(8).
003230     05  WS-DIFF-SQ              PIC 9(03)V9(8).
003240     05  WS-MID-IDX              PIC 9(02) COMP.
003250     05  FILLER                  PIC X(04)         VALUE SPACES.
003260
003270 01  WS-SQRT-FIELDS.
003280     05  WS-SQRT-INPUT           PIC 9(03)V9(8).
003290     05  WS-SQRT-GUESS           PIC 9(03)V9(8).
003300     05  WS-SQRT-NEXT            PIC 9(03)V9(8).
003310     05  WS-SQRT-DIFF            PIC 9(03)V9(8).
003320     05  WS-SQRT-ITER            PIC 9(02) COMP.
003330     05  WS-SQRT-RESULT          PIC 9(03)V9(8).
003340     05  FILLER                  PIC X(04)         VALUE SPACES.
003350
003360 01  WS-MATCH-FIELDS.
003370     05  WS-HOME-NORM            PIC X(30).
003380     05  WS-AWAY-NORM            PIC X(30).
003390     05  WS-HOME-ABBREV          PIC X(05).
003400     05  WS-AWAY-ABBREV          PIC X(05).
003410     05  WS-HOME-APPEARS-SW      PIC X             VALUE 'N'.
003420         88  HOME-APPEARS-IN-TITLE                 VALUE 'Y'.
003430     05  WS-AWAY-APPEARS-SW      PIC X             VALUE 'N'.
003440         88  AWAY-APPEARS-IN-TITLE                 VALUE 'Y'.
003450     05  WS-TITLE-LOWER          PIC X(60).
003460     05  WS-TITLE-NOSPACE        PIC X(60).
003470     05  WS-BEST-SCORE           PIC S9(4)  COMP.
003480     05  WS-CAND-SCORE           PIC S9(4)  COMP.
003490     05  WS-LAST-WORD            PIC X(20).
003500     05  FILLER                  PIC X(04)         VALUE SPACES.
003510
003520 01  WS-CONTAINS-ARGS.
003530     05  WS-NEEDLE               PIC X(60).
003540     05  WS-NEEDLE-LEN           PIC 9(02) COMP.
003550     05  WS-HAYSTACK             PIC X(60).
003560     05  WS-HAYSTACK-LEN         PIC 9(02) COMP.
003570     05  WS-SCAN-POS             PIC 9(02) COMP.
003580     05  WS-SCAN-LIMIT           PIC 9(02) COMP.
003590     05  FILLER                  PIC X(04)         VALUE SPACES.
003600
003610 01  WS-STARTSWITH-ARGS.
003620     05  WS-SW-STRING            PIC X(30).
003630     05  WS-SW-PREFIX            PIC X(20).
003640     05  WS-SW-PREFIX-LEN        PIC 9(02) COMP.
003650     05  FILLER                  PIC X(04)         VALUE SPACES.
003660
003670 01  WS-COLLEGE-FIELDS.
003680     05  WS-HOME-SCHOOL          PIC X(20).
003690     05  WS-AWAY-SCHOOL          PIC X(20).
003700     05  WS-HOME-COLL-CODE       PIC X(05).
003710     05  WS-AWAY-COLL-CODE       PIC X(05).
003720     05  FILLER                  PIC X(04)         VALUE SPACES.
003730
003740* IN-MEMORY GAME/BOOK/OPPORTUNITY TABLES *
003750 01  WS-EXCH-TABLE.
003760     05  WS-EXCH-ENTRY  OCCURS 1 TO 1500 TIMES
003770             DEPENDING ON WS-EXCH-CNT.
003780         10  EXT-TICKER          PIC X(30).
003790         10  EXT-GAME-ID         PIC X(16).
003800         10  EXT-TEAM-CODE       PIC X(05).
003810         10  EXT-SPORT           PIC X(06).
003820         10  EXT-YES-ASK         PIC 9(03).
003830         10  FILLER              PIC X(02)  VALUE SPACES.
003840
003850 01  WS-GAME-TABLE.
003860     05  WS-GAME-ENTRY  OCCURS 1 TO 750 TIMES
003870             DEPENDING ON WS-GAME-CNT.
003880         10  GMT-GAME-ID         PIC X(16).
003890         10  GMT-TITLE           PIC X(60).
003900         10  GMT-TITLE-LOWER     PIC X(60).
003910         10  GMT-SPORT           PIC X(06).
003920         10  FILLER              PIC X(02)  VALUE SPACES.
003930
003940 01  WS-BOOK-TABLE.
003950     05  WS-BOOK-ENTRY  OCCURS 1 TO 30 TIMES
003960             DEPENDING ON WS-BOOK-CNT.
003970         10  BKT-BOOKMAKER       PIC X(20).
003980         10  BKT-HOME-PROB       PIC V9(4).
003990         10  BKT-AWAY-PROB       PIC V9(4).
004000         10  FILLER              PIC X(02)  VALUE SPACES.
004010
004020 01  WS-OPP-TABLE.
004030     05  WS-OPP-ENTRY  OCCURS 1 TO 500 TIMES
004040             DEPENDING ON WS-OPP-CNT.
004050         10  OPT-SPORT           PIC X(24).
004060         10  OPT-EVENT-ID        PIC X(20).
004070         10  OPT-TICKER          PIC X(30).
004080         10  OPT-HOME-TEAM       PIC X(30).
004090         10  OPT-AWAY-TEAM       PIC X(30).
004100         10  OPT-SIDE-TEAM-NAME  PIC X(30).
004110         10  OPT-VEGAS-HOME-PROB PIC V9(4).
004120         10  OPT-VEGAS-AWAY-PROB PIC V9(4).
004130         10  OPT-KALSHI-HOME-PRC PIC V9(4).
004140         10  OPT-KALSHI-AWAY-PRC PIC V9(4).
004150         10  OPT-REC-POSITION    PIC X(03).
004160         10  OPT-REC-TEAM        PIC X(04).
004170         10  OPT-GROSS-EDGE      PIC SV9(4).
004180         10  OPT-NET-EDGE        PIC SV9(4).
004190         10  OPT-FEE-IMPACT      PIC V9(4).
004200         10  OPT-EV-PER-CONTRACT PIC S9V9(4).
004210         10  OPT-EV-100-CONTR    PIC S9(3)V9(2).
004220         10  OPT-NUM-BOOKMAKERS  PIC 9(02).
004230         10  OPT-CONFIDENCE      PIC X(06).
004240         10  FILLER              PIC X(02)  VALUE SPACES.
004250
004260 01  WS-SPORT-COUNT-TABLE.
004270     05  WS-SPORT-COUNT-ENTRY  OCCURS 1 TO 10 TIMES
004280             DEPENDING ON WS-SPORT-COUNT-CNT.
004290         10  SPC-SPORT-KEY       PIC X(24).
004300         10  SPC-COUNT           PIC 9(03) COMP.
004310
004320* DATE/PAGE STAMP -- SAME TECHNIQUE AS THE OLD BOAT REPORT *
004330 01  CURRENT-DATE-AND-TIME.
004340     05  I-DATE.
004350         10  I-YY                PIC 9(4).
004360         10  I-MM                PIC 99.
004370         10  I-DD                PIC 99.
004380     05  I-TIME                  PIC X(11).
004390
004400* REPORT PRINT-LINE LAYOUTS -- MOVED INTO PRTLINE BEFORE   *
004410* EACH WRITE, SAME TECHNIQUE AS THE OLD BOAT/POP REPORTS   *
004420 01  RPT-BANNER-LINE.
004430     05  FILLER                  PIC X(06)  VALUE 'DATE: '.
004440     05  O-MM                    PIC 99.
004450     05  FILLER                  PIC X      VALUE '/'.
004460     05  O-DD                    PIC 99.
004470     05  FILLER                  PIC X      VALUE '/'.
004480     05  O-YY                    PIC 9(04).
004490     05  FILLER                  PIC X(20)  VALUE SPACES.
004500     05  FILLER                  PIC X(28)
004510             VALUE 'VEGAS/KALSHI VALUE BET SCAN'.
004520     05  FILLER                  PIC X(51)  VALUE SPACES.
004530     05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
004540     05  O-PCTR                  PIC Z9.
004550
004560 01  RPT-BLANK-LINE.
004570     05  FILLER                  PIC X(132) VALUE SPACES.
004580
004590 01  RPT-RULE-LINE.
004600     05  FILLER                  PIC X(90)  VALUE ALL '-'.
004610     05  FILLER                  PIC X(42)  VALUE SPACES.
004620
004630 01  RPT-CAPTION-LINE.
004640     05  O-CAPTION-TEXT          PIC X(60).
004650     05  FILLER                  PIC X(72)  VALUE SPACES.
004660
004670 01  RPT-MATCHUP-LINE.
004680     05  FILLER                  PIC X(02)  VALUE SPACES.
004690     05  O-OPP-INDEX             PIC ZZ9.
004700     05  FILLER                  PIC X(02)  VALUE SPACES.
004710     05  FILLER                  PIC X      VALUE '['.
004720     05  O-SPORT-DISP            PIC X(08).
004730     05  FILLER                  PIC X      VALUE ']'.
004740     05  FILLER                  PIC X(02)  VALUE SPACES.
004750     05  O-AWAY-TEAM             PIC X(30).
004760     05  FILLER                  PIC X(03)  VALUE ' @ '.
004770     05  O-HOME-TEAM             PIC X(30).
004780     05  FILLER                  PIC X(42)  VALUE SPACES.
004790
004800 01  RPT-BOX-BORDER-LINE.
004810     05  FILLER                  PIC X(06)  VALUE SPACES.
004820     05  FILLER                  PIC X      VALUE '+'.
004830     05  FILLER                  PIC X(50)  VALUE ALL '-'.
004840     05  FILLER                  PIC X      VALUE '+'.
004850     05  FILLER                  PIC X(74)  VALUE SPACES.
004860
004870 01  RPT-BOX-MSG-LINE.
004880     05  FILLER                  PIC X(06)  VALUE SPACES.
004890     05  FILLER                  PIC X      VALUE '|'.
004900     05  FILLER                  PIC X      VALUE SPACES.
004910     05  O-BOX-MSG               PIC X(48).
004920     05  FILLER                  PIC X      VALUE '|'.
004930     05  FILLER                  PIC X(74)  VALUE SPACES.
004940
004950 01  RPT-KV-LINE.
004960     05  FILLER                  PIC X(06)  VALUE SPACES.
004970     05  O-KV-LABEL              PIC X(20).
004980     05  O-KV-VALUE              PIC X(15).
004990     05  FILLER                  PIC X(91)  VALUE SPACES.
005000
005010 01  RPT-LADDER-HDR-LINE.
005020     05  FILLER                  PIC X(08)  VALUE SPACES.
005030     05  FILLER                  PIC X(09)  VALUE 'CONTRACTS'.
005040     05  FILLER                  PIC X(05)  VALUE SPACES.
005050     05  FILLER                  PIC X(12)  VALUE 'COST'.
005060     05  FILLER                  PIC X(04)  VALUE SPACES.
005070     05  FILLER                  PIC X(15)  VALUE 'PROFIT IF WIN'.
005080     05  FILLER                  PIC X(04)  VALUE SPACES.
005090     05  FILLER                  PIC X(12)  VALUE 'EXP VALUE'.
005100     05  FILLER                  PIC X(63)  VALUE SPACES.
005110
005120 01  RPT-LADDER-DETAIL-LINE.
005130     05  FILLER                  PIC X(08)  VALUE SPACES.
005140     05  O-LADDER-CONTRACTS      PIC ZZZ9.
005150     05  FILLER                  PIC X(05)  VALUE SPACES.
005160     05  O-LADDER-COST           PIC X(12).
005170     05  FILLER                  PIC X(04)  VALUE SPACES.
005180     05  O-LADDER-PROFIT         PIC X(15).
005190     05  FILLER                  PIC X(04)  VALUE SPACES.
005200     05  O-LADDER-EV             PIC X(12).
005210     05  FILLER                  PIC X(63)  VALUE SPACES.
005220
005230 01  RPT-COMPACT-HDR-LINE-1.
005240     05  FILLER                  PIC X(07)  VALUE 'SPORT'.
005250     05  FILLER                  PIC X(01)  VALUE SPACES.
005260     05  FILLER                  PIC X(25)  VALUE 'BUY YES ON'.
005270     05  FILLER                  PIC X(30)  VALUE 'TICKER'.
005280     05  FILLER                  PIC X(07)  VALUE 'PRICE'.
005290     05  FILLER                  PIC X(08)  VALUE 'EDGE'.
005300     05  FILLER                  PIC X(08)  VALUE 'EV/100'.
005310     05  FILLER                  PIC X(46)  VALUE SPACES.
005320
005330 01  RPT-COMPACT-HDR-LINE-2.
005340     05  FILLER                  PIC X(85)  VALUE ALL '-'.
005350     05  FILLER                  PIC X(47)  VALUE SPACES.
005360
005370 01  RPT-COMPACT-DETAIL-LINE.
005380     05  O-CT-SPORT              PIC X(07).
005390     05  FILLER                  PIC X(01)  VALUE SPACES.
005400     05  O-CT-TEAM               PIC X(25).
005410     05  O-CT-TICKER             PIC X(30).
005420     05  O-CT-PRICE              PIC X(07).
005430     05  O-CT-EDGE               PIC X(08).
005440     05  O-CT-EV                 PIC X(08).
005450     05  FILLER                  PIC X(46)  VALUE SPACES.
005460
005470 01  RPT-SUMMARY-LINE.
005480     05  O-SUM-LABEL             PIC X(40).
005490     05  O-SUM-VALUE             PIC X(20).
005500     05  FILLER                  PIC X(72)  VALUE SPACES.
005510
005520* GENERAL-PURPOSE MONEY/PERCENT FORMATTING WORK AREA *
005530 01  WS-FORMAT-FIELDS.
005540     05  WS-FMT-SIGN             PIC X.
005550     05  WS-FMT-AMOUNT           PIC S9(05)V9(4).
005560     05  WS-FMT-MAG-2DP          PIC ZZZZ9.99.
005570     05  WS-FMT-MAG-4DP          PIC Z9.9999.
005580     05  WS-FMT-PCT-1DP          PIC ZZ9.9.
005590     05  WS-FMT-PCT-2DP          PIC ZZ9.99.
005600     05  WS-FMT-CENTS            PIC ZZ9.
005610     05  WS-FMT-RESULT           PIC X(15).
005620     05  WS-FMT-LEAD-SPACES      PIC 9(02) COMP.
005630     05  WS-FMT-START            PIC 9(02) COMP.
005640     05  FILLER                  PIC X(04)  VALUE SPACES.
005650
005660* CSV EXTRACT LINE WORK AREAS *
005670 01  WS-CSV-FIELDS.
005680     05  WS-CSV-PROB-4DP         PIC 9.9999.
005690     05  WS-CSV-PRICE-2DP        PIC 9.99.
005700     05  WS-CSV-EDGE-4DP         PIC -9.9999.
005710     05  WS-CSV-FEE-4DP          PIC 9.9999.
005720     05  WS-CSV-EVPC-4DP         PIC -9.9999.
005730     05  WS-CSV-EV100-2DP        PIC -999.99.
005740     05  WS-CSV-BOOKS-2DP        PIC 99.
005750     05  WS-CSV-EDGE-PCT         PIC -99.99.
005760     05  WS-CSV-EV-DOLLAR        PIC 9.99.
005770     05  WS-CSV-CONF-UPPER       PIC X(06).
005780     05  WS-CSV-TIMESTAMP        PIC X(19).
005790     05  WS-CSV-PTR              PIC 9(03)  COMP.
005800     05  FILLER                  PIC X(04)  VALUE SPACES.
005810
005820* FILE STATUS FOR THE ROLLING HISTORY FILE -- '05' AFTER   *
005830* THE OPEN EXTEND MEANS THE FILE DID NOT ALREADY EXIST     *
005840 77  FS-CSVHIST                  PIC XX       VALUE '00'.
005850
005860* CONTROL-BREAK HOLD FIELDS -- SAME TECHNIQUE AS THE OLD    *
005870* BOAT-TYPE BREAK, BROKEN HERE ON THE VEGAS EVENT ID        *
005880 01  WS-BREAK-FIELDS.
005890     05  WS-HOLD-EVENT-ID        PIC X(20).
005900     05  WS-CURR-SPORT-KEY       PIC X(24).
005910     05  WS-CURR-HOME-TEAM       PIC X(30).
005920     05  WS-CURR-AWAY-TEAM       PIC X(30).
005930     05  FILLER                  PIC X(04)  VALUE SPACES.
005940
005950 01  WS-ODDS-FIELDS.
005960     05  WS-ODDS-FOR-CONVERT     PIC S9(05)
005970             SIGN IS LEADING SEPARATE CHARACTER.
005980     05  WS-CONVERTED-PROB       PIC V9(8).
005990     05  FILLER                  PIC X(04)  VALUE SPACES.
006000
006010* MATCHED-GAME HOLD FIELDS -- RESULT OF THE EVENT MATCHER  *
006020 01  WS-MATCHED-GAME-FIELDS.
006030     05  WS-BEST-GAME-IDX        PIC 9(04)  COMP.
006040     05  WS-HOME-MKT-IDX         PIC 9(04)  COMP.
006050     05  WS-AWAY-MKT-IDX         PIC 9(04)  COMP.
006060     05  WS-HOME-PRICE           PIC V9(4).
006070     05  WS-AWAY-PRICE           PIC V9(4).
006080     05  WS-HOME-TICKER          PIC X(30).
006090     05  WS-AWAY-TICKER          PIC X(30).
006100     05  FILLER                  PIC X(04)  VALUE SPACES.
006110
006120* EDGE-CALCULATOR SCRATCH -- FILLED BEFORE EACH CALL TO    *
006130* 2200-EVAL-YES-POSITION, THE SHARED HOME/AWAY PARAGRAPH   *
006140 01  WS-EVAL-ARGS.
006150     05  WS-EVAL-PRICE           PIC V9(4).
006160     05  WS-EVAL-TRUE-PROB       PIC V9(4).
006170     05  WS-EVAL-TICKER          PIC X(30).
006180     05  FILLER                  PIC X(04)  VALUE SPACES.
006190
006200 01  WS-TABLE-SEARCH-SWITCHES.
006210     05  WS-GAME-FOUND-SW        PIC X      VALUE 'N'.
006220         88  GAME-SLOT-FOUND                VALUE 'Y'.
006230     05  WS-TABLE-FOUND-SW       PIC X      VALUE 'N'.
006240         88  TABLE-ENTRY-FOUND               VALUE 'Y'.
006250     05  FILLER                  PIC X(04)  VALUE SPACES.
006260
006270* CONSENSUS RESULT FIELDS -- ONE MEDIAN AND ONE STD DEV   *
006280* PER SIDE, PLUS THE SCRATCH ARRAY THE BUBBLE SORT AND    *
006290* THE MEDIAN/STD-DEV PARAGRAPHS SHARE FOR EITHER SIDE     *
006300 01  WS-CONSENSUS-FIELDS.
006310     05  WS-CONSENSUS-HOME-PROB  PIC V9(4).
006320     05  WS-CONSENSUS-AWAY-PROB  PIC V9(4).
006330     05  FILLER                  PIC X(04)  VALUE SPACES.
006340
006350 01  WS-SORT-PROB-TABLE.
006360     05  WS-SORT-PROB  OCCURS 30 TIMES        PIC V9(4).
006370
006380* SCRATCH FIELDS FOR THE MEDIAN/STD-DEV/SORT HELPERS AND   *
006390* FOR THE EVENT MATCHER'S NAME-NORMALIZE DISPATCHER        *
006400 01  WS-CALC-SCRATCH.
006410     05  WS-SORT-PROB-HOLD       PIC V9(4).
006420     05  WS-MEDIAN-REM           PIC 9      COMP.
006430     05  WS-STD-DEV-RESULT       PIC V9(8).
006440     05  WS-NORM-INPUT-NAME      PIC X(30).
006450     05  WS-NORM-OUTPUT-CODE     PIC X(05).
006460     05  WS-SPORT-DISP-CODE      PIC X(08).
006470     05  WS-SPORT-XCH-CODE       PIC X(06).
006480     05  WS-STRIP-START          PIC 9(02)  COMP.
006490     05  WS-CONFIDENCE-RESULT    PIC X(06).
006500     05  FILLER                  PIC X(04)  VALUE SPACES.
006510
006520* RUN-TIME STAMP FOR THE CSV EXTRACTS -- ACCEPT FROM TIME   *
006530* GIVES HHMMSSHH; ONLY HH-MM-SS IS CARRIED TO THE CSV LINE  *
006540 01  WS-RUN-TIME-FIELDS.
006550     05  WS-RUN-TIME-RAW         PIC 9(08)  VALUE 0.
006560     05  FILLER                  PIC X(04)  VALUE SPACES.
006570
006580* RUN-DATE HOLDING AREA.  THE ORIGINAL COBLSC SERIES      *
006590* ACCEPTED THE RUN DATE FROM A JCL PARM CARD; THAT PARM   *
006600* WAS DROPPED WHEN THE JOB MOVED TO THE OVERNIGHT         *
006610* SCHEDULER -- TICKET DPR-0212                            *
006620 01  WS-CURRENT-DATE-RAW.
006630     05  WS-CD-YYYY              PIC 9(4).
006640     05  WS-CD-MM                PIC 99.
006650     05  WS-CD-DD                PIC 99.
006660     05  FILLER                  PIC X(15).
006670
006680* CONTRACT-SIZE LADDER PRINTED ON THE DETAIL PAGE -- TICKET *
006690* DPR-0388 -- 1/10/50/100 CONTRACT SIZING GUIDE             *
006700 01  WS-LADDER-INFO.
006710     05  FILLER                  PIC 9(03)  VALUE 1.
006720     05  FILLER                  PIC 9(03)  VALUE 10.
006730     05  FILLER                  PIC 9(03)  VALUE 50.
006740     05  FILLER                  PIC 9(03)  VALUE 100.
006750
006760 01  WS-LADDER-TABLE REDEFINES WS-LADDER-INFO.
006770     05  WS-LADDER-QTY  OCCURS 4 TIMES        PIC 9(03).
006780
006790 01  WS-SORT-HOLD-FIELDS.
006800     05  WS-SORT-SWAPPED-SW      PIC X      VALUE 'N'.
006810         88  A-SWAP-WAS-MADE                VALUE 'Y'.
006820     05  WS-SORT-HOLD-ENTRY.
006830         10  WS-SH-SPORT         PIC X(24).
006840         10  WS-SH-EVENT-ID      PIC X(20).
006850         10  WS-SH-TICKER        PIC X(30).
006860         10  WS-SH-HOME-TEAM     PIC X(30).
006870         10  WS-SH-AWAY-TEAM     PIC X(30).
006880         10  WS-SH-SIDE-TEAM     PIC X(30).
006890         10  WS-SH-VEGAS-HOME-P  PIC V9(4).
006900         10  WS-SH-VEGAS-AWAY-P  PIC V9(4).
006910         10  WS-SH-KAL-HOME-P    PIC V9(4).
006920         10  WS-SH-KAL-AWAY-P    PIC V9(4).
006930         10  WS-SH-REC-POSITION  PIC X(03).
006940         10  WS-SH-REC-TEAM      PIC X(04).
006950         10  WS-SH-GROSS-EDGE    PIC SV9(4).
006960         10  WS-SH-NET-EDGE      PIC SV9(4).
006970         10  WS-SH-FEE-IMPACT    PIC V9(4).
006980         10  WS-SH-EV-PER-CONTR  PIC S9V9(4).
006990         10  WS-SH-EV-100-CONTR  PIC S9(3)V9(2).
007000         10  WS-SH-NUM-BOOKS     PIC 9(02).
007010         10  WS-SH-CONFIDENCE    PIC X(06).
007020         10  FILLER              PIC X(02)  VALUE SPACES.
007030     05  FILLER                  PIC X(04)  VALUE SPACES.
007040
007050* TEAM FULL-NAME TO EXCHANGE ABBREVIATION TABLE          *
007060* NFL, NBA, NHL, MLB -- ONE FILLER PER CLUB, KEEP IN     *
007070* ALPHA ORDER WITHIN EACH LEAGUE WHEN A CLUB IS ADDED    *
007080 01  WS-FULLNAME-INFO.
007090 05 FILLER PIC X(28) VALUE 'arizona cardinals       ARI '.
007100 05 FILLER PIC X(28) VALUE 'atlanta falcons         ATL '.
007110 05 FILLER PIC X(28) VALUE 'baltimore ravens        BAL '.
007120 05 FILLER PIC X(28) VALUE 'buffalo bills           BUF '.
007130 05 FILLER PIC X(28) VALUE 'carolina panthers       CAR '.
007140 05 FILLER PIC X(28) VALUE 'chicago bears           CHI '.
007150 05 FILLER PIC X(28) VALUE 'cincinnati bengals      CIN '.
007160 05 FILLER PIC X(28) VALUE 'cleveland browns        CLE '.
007170 05 FILLER PIC X(28) VALUE 'dallas cowboys          DAL '.
007180 05 FILLER PIC X(28) VALUE 'denver broncos          DEN '.
007190 05 FILLER PIC X(28) VALUE 'detroit lions           DET '.
007200 05 FILLER PIC X(28) VALUE 'green bay packers       GB  '.
007210 05 FILLER PIC X(28) VALUE 'houston texans          HOU '.
007220 05 FILLER PIC X(28) VALUE 'indianapolis colts      IND '.
007230 05 FILLER PIC X(28) VALUE 'jacksonville jaguars    JAX '.
007240 05 FILLER PIC X(28) VALUE 'kansas city chiefs      KC  '.
007250 05 FILLER PIC X(28) VALUE 'las vegas raiders       LV  '.
007260 05 FILLER PIC X(28) VALUE 'los angeles chargers    LAC '.
007270 05 FILLER PIC X(28) VALUE 'los angeles rams        LAR '.
007280 05 FILLER PIC X(28) VALUE 'miami dolphins          MIA '.
007290 05 FILLER PIC X(28) VALUE 'minnesota vikings       MIN '.
007300 05 FILLER PIC X(28) VALUE 'new england patriots    NE  '.
007310 05 FILLER PIC X(28) VALUE 'new orleans saints      NO  '.
007320 05 FILLER PIC X(28) VALUE 'new york giants         NYG '.
007330 05 FILLER PIC X(28) VALUE 'new york jets           NYJ '.
007340 05 FILLER PIC X(28) VALUE 'philadelphia eagles     PHI '.
007350 05 FILLER PIC X(28) VALUE 'pittsburgh steelers     PIT '.
007360 05 FILLER PIC X(28) VALUE 'san francisco 49ers     SF  '.
007370 05 FILLER PIC X(28) VALUE 'seattle seahawks        SEA '.
007380 05 FILLER PIC X(28) VALUE 'tampa bay buccaneers    TB  '.
007390 05 FILLER PIC X(28) VALUE 'tennessee titans        TEN '.
007400 05 FILLER PIC X(28) VALUE 'washington commanders   WSH '.
007410 05 FILLER PIC X(28) VALUE 'atlanta hawks           ATL '.
007420 05 FILLER PIC X(28) VALUE 'boston celtics          BOS '.
007430 05 FILLER PIC X(28) VALUE 'brooklyn nets           BKN '.
007440 05 FILLER PIC X(28) VALUE 'charlotte hornets       CHA '.
007450 05 FILLER PIC X(28) VALUE 'chicago bulls           CHI '.
007460 05 FILLER PIC X(28) VALUE 'cleveland cavaliers     CLE '.
007470 05 FILLER PIC X(28) VALUE 'dallas mavericks        DAL '.
007480 05 FILLER PIC X(28) VALUE 'denver nuggets          DEN '.
007490 05 FILLER PIC X(28) VALUE 'detroit pistons         DET '.
007500 05 FILLER PIC X(28) VALUE 'golden state warriors   GSW '.
007510 05 FILLER PIC X(28) VALUE 'houston rockets         HOU '.
007520 05 FILLER PIC X(28) VALUE 'indiana pacers          IND '.
007530 05 FILLER PIC X(28) VALUE 'los angeles clippers    LAC '.
007540 05 FILLER PIC X(28) VALUE 'los angeles lakers      LAL '.
007550 05 FILLER PIC X(28) VALUE 'memphis grizzlies       MEM '.
007560 05 FILLER PIC X(28) VALUE 'miami heat              MIA '.
007570 05 FILLER PIC X(28) VALUE 'milwaukee bucks         MIL '.
007580 05 FILLER PIC X(28) VALUE 'minnesota timberwolves  MIN '.
007590 05 FILLER PIC X(28) VALUE 'new orleans pelicans    NOP '.
007600 05 FILLER PIC X(28) VALUE 'new york knicks         NYK '.
007610 05 FILLER PIC X(28) VALUE 'oklahoma city thunder   OKC '.
007620 05 FILLER PIC X(28) VALUE 'orlando magic           ORL '.
007630 05 FILLER PIC X(28) VALUE 'philadelphia 76ers      PHI '.
007640 05 FILLER PIC X(28) VALUE 'phoenix suns            PHX '.
007650 05 FILLER PIC X(28) VALUE 'portland trail blazers  POR '.
007660 05 FILLER PIC X(28) VALUE 'sacramento kings        SAC '.
007670 05 FILLER PIC X(28) VALUE 'san antonio spurs       SAS '.
007680 05 FILLER PIC X(28) VALUE 'toronto raptors         TOR '.
007690 05 FILLER PIC X(28) VALUE 'utah jazz               UTA '.
007700 05 FILLER PIC X(28) VALUE 'washington wizards      WAS '.
007710 05 FILLER PIC X(28) VALUE 'anaheim ducks           ANA '.
007720 05 FILLER PIC X(28) VALUE 'boston bruins           BOS '.
007730 05 FILLER PIC X(28) VALUE 'buffalo sabres          BUF '.
007740 05 FILLER PIC X(28) VALUE 'calgary flames          CGY '.
007750 05 FILLER PIC X(28) VALUE 'carolina hurricanes     CAR '.
007760 05 FILLER PIC X(28) VALUE 'chicago blackhawks      CHI '.
007770 05 FILLER PIC X(28) VALUE 'colorado avalanche      COL '.
007780 05 FILLER PIC X(28) VALUE 'columbus blue jackets   CBJ '.
007790 05 FILLER PIC X(28) VALUE 'dallas stars            DAL '.
007800 05 FILLER PIC X(28) VALUE 'detroit red wings       DET '.
007810 05 FILLER PIC X(28) VALUE 'edmonton oilers         EDM '.
007820 05 FILLER PIC X(28) VALUE 'florida panthers        FLA '.
007830 05 FILLER PIC X(28) VALUE 'los angeles kings       LAK '.
007840 05 FILLER PIC X(28) VALUE 'minnesota wild          MIN '.
007850 05 FILLER PIC X(28) VALUE 'montreal canadiens      MTL '.
007860 05 FILLER PIC X(28) VALUE 'nashville predators     NSH '.
007870 05 FILLER PIC X(28) VALUE 'new jersey devils       NJD '.
007880 05 FILLER PIC X(28) VALUE 'new york islanders      NYI '.
007890 05 FILLER PIC X(28) VALUE 'new york rangers        NYR '.
007900 05 FILLER PIC X(28) VALUE 'ottawa senators         OTT '.
007910 05 FILLER PIC X(28) VALUE 'philadelphia flyers     PHI '.
007920 05 FILLER PIC X(28) VALUE 'pittsburgh penguins     PIT '.
007930 05 FILLER PIC X(28) VALUE 'san jose sharks         SJS '.
007940 05 FILLER PIC X(28) VALUE 'seattle kraken          SEA '.
007950 05 FILLER PIC X(28) VALUE 'st. louis blues         STL '.
007960 05 FILLER PIC X(28) VALUE 'tampa bay lightning     TBL '.
007970 05 FILLER PIC X(28) VALUE 'toronto maple leafs     TOR '.
007980 05 FILLER PIC X(28) VALUE 'utah hockey club        UTA '.
007990 05 FILLER PIC X(28) VALUE 'vancouver canucks       VAN '.
008000 05 FILLER PIC X(28) VALUE 'vegas golden knights    VGK '.
008010 05 FILLER PIC X(28) VALUE 'washington capitals     WSH '.
008020 05 FILLER PIC X(28) VALUE 'winnipeg jets           WPG '.
008030 05 FILLER PIC X(28) VALUE 'arizona diamondbacks    ARI '.
008040 05 FILLER PIC X(28) VALUE 'atlanta braves          ATL '.
008050 05 FILLER PIC X(28) VALUE 'baltimore orioles       BAL '.
008060 05 FILLER PIC X(28) VALUE 'boston red sox          BOS '.
008070 05 FILLER PIC X(28) VALUE 'chicago cubs            CHC '.
008080 05 FILLER PIC X(28) VALUE 'chicago white sox       CWS '.
008090 05 FILLER PIC X(28) VALUE 'cincinnati reds         CIN '.
008100 05 FILLER PIC X(28) VALUE 'cleveland guardians     CLE '.
008110 05 FILLER PIC X(28) VALUE 'colorado rockies        COL '.
008120 05 FILLER PIC X(28) VALUE 'detroit tigers          DET '.
008130 05 FILLER PIC X(28) VALUE 'houston astros          HOU '.
008140 05 FILLER PIC X(28) VALUE 'kansas city royals      KC  '.
008150 05 FILLER PIC X(28) VALUE 'los angeles angels      LAA '.
008160 05 FILLER PIC X(28) VALUE 'los angeles dodgers     LAD '.
008170 05 FILLER PIC X(28) VALUE 'miami marlins           MIA '.
008180 05 FILLER PIC X(28) VALUE 'milwaukee brewers       MIL '.
008190 05 FILLER PIC X(28) VALUE 'minnesota twins         MIN '.
008200 05 FILLER PIC X(28) VALUE 'new york mets           NYM '.
008210 05 FILLER PIC X(28) VALUE 'new york yankees        NYY '.
008220 05 FILLER PIC X(28) VALUE 'oakland athletics       OAK '.
008230 05 FILLER PIC X(28) VALUE 'philadelphia phillies   PHI '.
008240 05 FILLER PIC X(28) VALUE 'pittsburgh pirates      PIT '.
008250 05 FILLER PIC X(28) VALUE 'san diego padres        SD  '.
008260 05 FILLER PIC X(28) VALUE 'san francisco giants    SF  '.
008270 05 FILLER PIC X(28) VALUE 'seattle mariners        SEA '.
008280 05 FILLER PIC X(28) VALUE 'st. louis cardinals     STL '.
008290 05 FILLER PIC X(28) VALUE 'tampa bay rays          TB  '.
008300 05 FILLER PIC X(28) VALUE 'texas rangers           TEX '.
008310 05 FILLER PIC X(28) VALUE 'toronto blue jays       TOR '.
008320 05 FILLER PIC X(28) VALUE 'washington nationals    WSH '.
008330
008340 01  WS-FULLNAME-TABLE REDEFINES WS-FULLNAME-INFO.
008350     05  WS-FN-ENTRY  OCCURS 124 TIMES.
008360         10  FN-NAME             PIC X(24).
008370         10  FN-CODE             PIC X(04).
008380
008390* NICKNAME FALLBACK TABLE -- USED ONLY WHEN THE FULL     *
008400* NAME LOOKUP MISSES.  A NICKNAME LIKE 'RANGERS' IS NOT  *
008410* UNIQUE ACROSS LEAGUES; FIRST HIT IN THE TABLE WINS,    *
008420* WHICH IS WHY THE FULL-NAME TABLE IS ALWAYS TRIED FIRST *
008430 01  WS-NICKNAME-INFO.
008440 05 FILLER PIC X(20) VALUE 'cardinals       ARI '.
008450 05 FILLER PIC X(20) VALUE 'falcons         ATL '.
008460 05 FILLER PIC X(20) VALUE 'ravens          BAL '.
008470 05 FILLER PIC X(20) VALUE 'bills           BUF '.
008480 05 FILLER PIC X(20) VALUE 'panthers        CAR '.
008490 05 FILLER PIC X(20) VALUE 'bears           CHI '.
008500 05 FILLER PIC X(20) VALUE 'bengals         CIN '.
008510 05 FILLER PIC X(20) VALUE 'browns          CLE '.
008520 05 FILLER PIC X(20) VALUE 'cowboys         DAL '.
008530 05 FILLER PIC X(20) VALUE 'broncos         DEN '.
008540 05 FILLER PIC X(20) VALUE 'lions           DET '.
008550 05 FILLER PIC X(20) VALUE 'packers         GB  '.
008560 05 FILLER PIC X(20) VALUE 'texans          HOU '.
008570 05 FILLER PIC X(20) VALUE 'colts           IND '.
008580 05 FILLER PIC X(20) VALUE 'jaguars         JAX '.
008590 05 FILLER PIC X(20) VALUE 'chiefs          KC  '.
008600 05 FILLER PIC X(20) VALUE 'raiders         LV  '.
008610 05 FILLER PIC X(20) VALUE 'chargers        LAC '.
008620 05 FILLER PIC X(20) VALUE 'rams            LAR '.
008630 05 FILLER PIC X(20) VALUE 'dolphins        MIA '.
008640 05 FILLER PIC X(20) VALUE 'vikings         MIN '.
008650 05 FILLER PIC X(20) VALUE 'patriots        NE  '.
008660 05 FILLER PIC X(20) VALUE 'saints          NO  '.
008670 05 FILLER PIC X(20) VALUE 'giants          NYG '.
008680 05 FILLER PIC X(20) VALUE 'jets            NYJ '.
008690 05 FILLER PIC X(20) VALUE 'eagles          PHI '.
008700 05 FILLER PIC X(20) VALUE 'steelers        PIT '.
008710 05 FILLER PIC X(20) VALUE '49ers           SF  '.
008720 05 FILLER PIC X(20) VALUE 'seahawks        SEA '.
008730 05 FILLER PIC X(20) VALUE 'buccaneers      TB  '.
008740 05 FILLER PIC X(20) VALUE 'titans          TEN '.
008750 05 FILLER PIC X(20) VALUE 'commanders      WSH '.
008760 05 FILLER PIC X(20) VALUE 'hawks           ATL '.
008770 05 FILLER PIC X(20) VALUE 'celtics         BOS '.
008780 05 FILLER PIC X(20) VALUE 'nets            BKN '.
008790 05 FILLER PIC X(20) VALUE 'hornets         CHA '.
008800 05 FILLER PIC X(20) VALUE 'bulls           CHI '.
008810 05 FILLER PIC X(20) VALUE 'cavaliers       CLE '.
008820 05 FILLER PIC X(20) VALUE 'mavericks       DAL '.
008830 05 FILLER PIC X(20) VALUE 'nuggets         DEN '.
008840 05 FILLER PIC X(20) VALUE 'pistons         DET '.
008850 05 FILLER PIC X(20) VALUE 'warriors        GSW '.
008860 05 FILLER PIC X(20) VALUE 'rockets         HOU '.
008870 05 FILLER PIC X(20) VALUE 'pacers          IND '.
008880 05 FILLER PIC X(20) VALUE 'clippers        LAC '.
008890 05 FILLER PIC X(20) VALUE 'lakers          LAL '.
008900 05 FILLER PIC X(20) VALUE 'grizzlies       MEM '.
008910 05 FILLER PIC X(20) VALUE 'heat            MIA '.
008920 05 FILLER PIC X(20) VALUE 'bucks           MIL '.
008930 05 FILLER PIC X(20) VALUE 'timberwolves    MIN '.
008940 05 FILLER PIC X(20) VALUE 'pelicans        NOP '.
008950 05 FILLER PIC X(20) VALUE 'knicks          NYK '.
008960 05 FILLER PIC X(20) VALUE 'thunder         OKC '.
008970 05 FILLER PIC X(20) VALUE 'magic           ORL '.
008980 05 FILLER PIC X(20) VALUE '76ers           PHI '.
008990 05 FILLER PIC X(20) VALUE 'suns            PHX '.
009000 05 FILLER PIC X(20) VALUE 'trail blazers   POR '.
009010 05 FILLER PIC X(20) VALUE 'kings           SAC '.
009020 05 FILLER PIC X(20) VALUE 'spurs           SAS '.
009030 05 FILLER PIC X(20) VALUE 'raptors         TOR '.
009040 05 FILLER PIC X(20) VALUE 'jazz            UTA '.
009050 05 FILLER PIC X(20) VALUE 'wizards         WAS '.
009060 05 FILLER PIC X(20) VALUE 'ducks           ANA '.
009070 05 FILLER PIC X(20) VALUE 'bruins          BOS '.
009080 05 FILLER PIC X(20) VALUE 'sabres          BUF '.
009090 05 FILLER PIC X(20) VALUE 'flames          CGY '.
009100 05 FILLER PIC X(20) VALUE 'hurricanes      CAR '.
009110 05 FILLER PIC X(20) VALUE 'blackhawks      CHI '.
009120 05 FILLER PIC X(20) VALUE 'avalanche       COL '.
009130 05 FILLER PIC X(20) VALUE 'blue jackets    CBJ '.
009140 05 FILLER PIC X(20) VALUE 'stars           DAL '.
009150 05 FILLER PIC X(20) VALUE 'red wings       DET '.
009160 05 FILLER PIC X(20) VALUE 'oilers          EDM '.
009170 05 FILLER PIC X(20) VALUE 'wild            MIN '.
009180 05 FILLER PIC X(20) VALUE 'canadiens       MTL '.
009190 05 FILLER PIC X(20) VALUE 'predators       NSH '.
009200 05 FILLER PIC X(20) VALUE 'devils          NJD '.
009210 05 FILLER PIC X(20) VALUE 'islanders       NYI '.
009220 05 FILLER PIC X(20) VALUE 'rangers         NYR '.
009230 05 FILLER PIC X(20) VALUE 'senators        OTT '.
009240 05 FILLER PIC X(20) VALUE 'flyers          PHI '.
009250 05 FILLER PIC X(20) VALUE 'penguins        PIT '.
009260 05 FILLER PIC X(20) VALUE 'sharks          SJS '.
009270 05 FILLER PIC X(20) VALUE 'kraken          SEA '.
009280 05 FILLER PIC X(20) VALUE 'blues           STL '.
009290 05 FILLER PIC X(20) VALUE 'lightning       TBL '.
009300 05 FILLER PIC X(20) VALUE 'maple leafs     TOR '.
009310 05 FILLER PIC X(20) VALUE 'hockey club     UTA '.
009320 05 FILLER PIC X(20) VALUE 'canucks         VAN '.
009330 05 FILLER PIC X(20) VALUE 'golden knights  VGK '.
009340 05 FILLER PIC X(20) VALUE 'capitals        WSH '.
009350 05 FILLER PIC X(20) VALUE 'diamondbacks    ARI '.
009360 05 FILLER PIC X(20) VALUE 'braves          ATL '.
009370 05 FILLER PIC X(20) VALUE 'orioles         BAL '.
009380 05 FILLER PIC X(20) VALUE 'red sox         BOS '.
009390 05 FILLER PIC X(20) VALUE 'cubs            CHC '.
009400 05 FILLER PIC X(20) VALUE 'white sox       CWS '.
009410 05 FILLER PIC X(20) VALUE 'reds            CIN '.
009420 05 FILLER PIC X(20) VALUE 'guardians       CLE '.
009430 05 FILLER PIC X(20) VALUE 'rockies         COL '.
009440 05 FILLER PIC X(20) VALUE 'tigers          DET '.
009450 05 FILLER PIC X(20) VALUE 'astros          HOU '.
009460 05 FILLER PIC X(20) VALUE 'royals          KC  '.
009470 05 FILLER PIC X(20) VALUE 'angels          LAA '.
009480 05 FILLER PIC X(20) VALUE 'dodgers         LAD '.
009490 05 FILLER PIC X(20) VALUE 'marlins         MIA '.
009500 05 FILLER PIC X(20) VALUE 'brewers         MIL '.
009510 05 FILLER PIC X(20) VALUE 'twins           MIN '.
009520 05 FILLER PIC X(20) VALUE 'mets            NYM '.
009530 05 FILLER PIC X(20) VALUE 'yankees         NYY '.
009540 05 FILLER PIC X(20) VALUE 'athletics       OAK '.
009550 05 FILLER PIC X(20) VALUE 'phillies        PHI '.
009560 05 FILLER PIC X(20) VALUE 'pirates         PIT '.
009570 05 FILLER PIC X(20) VALUE 'padres          SD  '.
009580 05 FILLER PIC X(20) VALUE 'mariners        SEA '.
009590 05 FILLER PIC X(20) VALUE 'rays            TB  '.
009600 05 FILLER PIC X(20) VALUE 'blue jays       TOR '.
009610 05 FILLER PIC X(20) VALUE 'nationals       WSH '.
009620
009630 01  WS-NICKNAME-TABLE REDEFINES WS-NICKNAME-INFO.
009640     05  WS-NK-ENTRY  OCCURS 118 TIMES.
009650         10  NK-NAME             PIC X(16).
009660         10  NK-CODE             PIC X(04).
009670
009680* CITY-PREFIX STRIP TABLE -- LONGEST PREFIX FIRST SO     *
009690* 'NEW YORK' DOES NOT SWALLOW 'NEW ENGLAND' *
009700 01  WS-CITY-PREFIX-INFO.
009710 05 FILLER PIC X(16) VALUE 'oklahoma city   '.
009720 05 FILLER PIC X(16) VALUE 'san francisco   '.
009730 05 FILLER PIC X(16) VALUE 'golden state    '.
009740 05 FILLER PIC X(16) VALUE 'kansas city     '.
009750 05 FILLER PIC X(16) VALUE 'new england     '.
009760 05 FILLER PIC X(16) VALUE 'los angeles     '.
009770 05 FILLER PIC X(16) VALUE 'san antonio     '.
009780 05 FILLER PIC X(16) VALUE 'new orleans     '.
009790 05 FILLER PIC X(16) VALUE 'new jersey      '.
009800 05 FILLER PIC X(16) VALUE 'tampa bay       '.
009810 05 FILLER PIC X(16) VALUE 'salt lake       '.
009820 05 FILLER PIC X(16) VALUE 'san diego       '.
009830 05 FILLER PIC X(16) VALUE 'st. louis       '.
009840 05 FILLER PIC X(16) VALUE 'las vegas       '.
009850 05 FILLER PIC X(16) VALUE 'green bay       '.
009860 05 FILLER PIC X(16) VALUE 'new york        '.
009870 05 FILLER PIC X(16) VALUE 'san jose        '.
009880
009890 01  WS-CITY-PREFIX-TABLE REDEFINES WS-CITY-PREFIX-INFO.
009900     05  CP-PREFIX  PIC X(16)  OCCURS 17 TIMES.
009910
009920* COLLEGE SCHOOL-STEM TO EXCHANGE ABBREVIATION TABLE     *
009930* SCHOOL STEM IS THE VEGAS NAME WITH THE MASCOT DROPPED  *
009940 01  WS-COLLEGE-INFO.
009950 05 FILLER PIC X(21) VALUE 'duke            DUKE '.
009960 05 FILLER PIC X(21) VALUE 'north carolina  UNC  '.
009970 05 FILLER PIC X(21) VALUE 'kentucky        UK   '.
009980 05 FILLER PIC X(21) VALUE 'kansas          KU   '.
009990 05 FILLER PIC X(21) VALUE 'gonzaga         GONZ '.
010000 05 FILLER PIC X(21) VALUE 'villanova       NOVA '.
010010 05 FILLER PIC X(21) VALUE 'michigan st     MSU  '.
010020 05 FILLER PIC X(21) VALUE 'michigan        MICH '.
010030 05 FILLER PIC X(21) VALUE 'purdue          PUR  '.
010040 05 FILLER PIC X(21) VALUE 'houston         HOU  '.
010050 05 FILLER PIC X(21) VALUE 'arizona         ARIZ '.
010060 05 FILLER PIC X(21) VALUE 'uconn           CONN '.
010070 05 FILLER PIC X(21) VALUE 'baylor          BAY  '.
010080 05 FILLER PIC X(21) VALUE 'tennessee       TENN '.
010090 05 FILLER PIC X(21) VALUE 'alabama         BAMA '.
010100 05 FILLER PIC X(21) VALUE 'auburn          AUB  '.
010110 05 FILLER PIC X(21) VALUE 'creighton       CREI '.
010120 05 FILLER PIC X(21) VALUE 'marquette       MARQ '.
010130 05 FILLER PIC X(21) VALUE 'indiana         IND  '.
010140 05 FILLER PIC X(21) VALUE 'iowa            IOWA '.
010150 05 FILLER PIC X(21) VALUE 'illinois        ILL  '.
010160 05 FILLER PIC X(21) VALUE 'ucla            UCLA '.
010170 05 FILLER PIC X(21) VALUE 'texas           TEX  '.
010180 05 FILLER PIC X(21) VALUE 'florida         FLA  '.
010190 05 FILLER PIC X(21) VALUE 'syracuse        SYR  '.
010200 05 FILLER PIC X(21) VALUE 'oregon          ORE  '.
010210 05 FILLER PIC X(21) VALUE 'wisconsin       WISC '.
010220
010230 01  WS-COLLEGE-TABLE REDEFINES WS-COLLEGE-INFO.
010240     05  CG-ENTRY  OCCURS 27 TIMES.
010250         10  CG-SCHOOL           PIC X(16).
010260         10  CG-CODE             PIC X(05).
010270
010280* SPORT-KEY TO REPORT DISPLAY NAME TABLE -- ANY SPORT    *
010290* KEY NOT LISTED HERE PRINTS UPPERCASED AS-IS            *
010300 01  WS-SPORT-DISPLAY-INFO.
010310 05 FILLER PIC X(32) VALUE 'americanfootball_nfl    NFL     '.
010320 05 FILLER PIC X(32) VALUE 'basketball_nba          NBA     '.
010330 05 FILLER PIC X(32) VALUE 'basketball_ncaab        NCAAB   '.
010340 05 FILLER PIC X(32) VALUE 'basketball_wncaab       WNCAAB  '.
010350 05 FILLER PIC X(32) VALUE 'icehockey_nhl           NHL     '.
010360 05 FILLER PIC X(32) VALUE 'baseball_mlb            MLB     '.
010370
010380 01  WS-SPORT-DISPLAY-TABLE REDEFINES WS-SPORT-DISPLAY-INFO.
010390     05  SD-ENTRY  OCCURS 6 TIMES.
010400         10  SD-SPORT-KEY        PIC X(24).
010410         10  SD-DISPLAY-NAME     PIC X(08).
010420
010430* SPORT-KEY TO EXCHANGE SHORT-CODE TABLE -- KEEPS THE       *
010440* MATCHER'S SPORT FILTER SEPARATE FROM THE REPORT DISPLAY   *
010450* NAME ABOVE.  THE EXCHANGE EXTRACT CARRIES ITS OWN LOWER-   *
010460* CASE CODE (EX-SPORT) THAT IS NOT THE SAME STRING AS THE    *
010470* PRINTED DISPLAY NAME -- TICKET DPR-0521.                   *
010480 01  WS-SPORT-XCH-INFO.
010490 05 FILLER PIC X(30) VALUE 'americanfootball_nfl    nfl   '.
010500 05 FILLER PIC X(30) VALUE 'basketball_nba          nba   '.
010510 05 FILLER PIC X(30) VALUE 'basketball_ncaab        ncaab '.
010520 05 FILLER PIC X(30) VALUE 'basketball_wncaab       ncaaw '.
010530 05 FILLER PIC X(30) VALUE 'icehockey_nhl           nhl   '.
010540 05 FILLER PIC X(30) VALUE 'baseball_mlb            mlb   '.
010550
010560 01  WS-SPORT-XCH-TABLE REDEFINES WS-SPORT-XCH-INFO.
010570     05  SX-ENTRY  OCCURS 6 TIMES.
010580         10  SX-SPORT-KEY        PIC X(24).
010590         10  SX-EXCH-CODE        PIC X(06).
010600
010610 PROCEDURE DIVISION.
010620
010630*******************************************************
010640* 0000-MAIN IS THE DRIVER.  IT OPENS THE TWO SOURCE
010650* FEEDS, LOADS THE KALSHI SIDE INTO WORKING STORAGE,
010660* THEN WALKS THE VEGAS FEED ONE EVENT-ID GROUP AT A
010670* TIME.  THE FEED ARRIVES PRE-GROUPED BY EVENT-ID SO NO
010680* SORT STEP IS NEEDED -- SEE 2000-MAINLINE BELOW.
010690*******************************************************
010700 0000-MAIN.
010710     PERFORM 1000-INIT THRU 1000-EXIT.
010720     PERFORM 2000-MAINLINE THRU 2000-EXIT
010730             UNTIL VEGAS-EOF.
010740     PERFORM 2900-SORT-OPPORTUNITIES THRU 2900-EXIT.
010750     PERFORM 3000-CLOSING THRU 3000-EXIT.
010760     STOP RUN.
010770
010780*******************************************************
010790* 1000-INIT -- OPENS FILES, STAMPS THE RUN DATE, PRIMES
010800* THE KALSHI TABLE AND THE FIRST VEGAS RECORD.  UPSI-0
010810* LETS THE OVERNIGHT SCHEDULER RUN THE SCAN IN COMPACT
010820* MODE FOR THE WALL BOARD WITHOUT A RECOMPILE.
010830*******************************************************
010840 1000-INIT.
010850     OPEN INPUT VEGASQT.
010860     OPEN INPUT EXCHMKT.
010870     OPEN OUTPUT RPTFILE.
010880     OPEN OUTPUT CSVSTD.
010890     OPEN OUTPUT CSVDTL.
010900     OPEN EXTEND CSVHIST.
010910     IF FS-CSVHIST = '05'
010920         CLOSE CSVHIST
010930         OPEN OUTPUT CSVHIST
010940         PERFORM 5210-WRITE-HIST-HDR THRU 5210-EXIT.
010950     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-RAW.
010960     MOVE WS-CD-YYYY TO I-YY.
010970     MOVE WS-CD-MM TO I-MM.
010980     MOVE WS-CD-DD TO I-DD.
010990     IF UPSI-0 IS ON
011000         SET RUN-IN-COMPACT-MODE TO TRUE.
011010     PERFORM 1100-LOAD-EXCH-TABLE THRU 1100-EXIT.
011020     PERFORM 9000-READ-VEGAS THRU 9000-EXIT.
011030     IF NOT RUN-IN-COMPACT-MODE
011040         PERFORM 4900-HEADINGS THRU 4900-EXIT.
011050 1000-EXIT.
011060     EXIT.
011070
011080*******************************************************
011090* 1100-LOAD-EXCH-TABLE READS THE ENTIRE KALSHI EXTRACT
011100* INTO WS-EXCH-TABLE AND, ALONGSIDE IT, BUILDS ONE
011110* WS-GAME-TABLE ENTRY PER DISTINCT GAME-ID SO THE EVENT
011120* MATCHER HAS ONE TITLE TO SCORE PER GAME RATHER THAN
011130* ONE PER MARKET -- A GAME HAS A HOME MARKET AND AN AWAY
011140* MARKET, BOTH SHARING ONE GAME-ID AND ONE TITLE.
011150*******************************************************
011160 1100-LOAD-EXCH-TABLE.
011170     MOVE 'N' TO WS-EXCH-EOF-SW.
011180     PERFORM 1110-READ-EXCH THRU 1110-EXIT.
011190     PERFORM 1120-STORE-EXCH-ENTRY THRU 1120-EXIT
011200             UNTIL EXCH-EOF.
011210 1100-EXIT.
011220     EXIT.
011230
011240 1110-READ-EXCH.
011250     READ EXCHMKT
011260         AT END
011270             MOVE 'Y' TO WS-EXCH-EOF-SW.
011280 1110-EXIT.
011290     EXIT.
011300
011310 1120-STORE-EXCH-ENTRY.
011320     ADD 1 TO WS-EXCH-REC-CNT.
011330     ADD 1 TO WS-EXCH-CNT.
011340     MOVE EX-TICKER    TO EXT-TICKER (WS-EXCH-CNT).
011350     MOVE EX-GAME-ID   TO EXT-GAME-ID (WS-EXCH-CNT).
011360     MOVE EX-TEAM-CODE TO EXT-TEAM-CODE (WS-EXCH-CNT).
011370     MOVE EX-SPORT     TO EXT-SPORT (WS-EXCH-CNT).
011380     MOVE EX-YES-ASK   TO EXT-YES-ASK (WS-EXCH-CNT).
011390     PERFORM 1130-FIND-GAME-SLOT THRU 1130-EXIT.
011400     IF NOT GAME-SLOT-FOUND
011410         ADD 1 TO WS-GAME-CNT
011420         MOVE WS-GAME-CNT TO SUB-GAME
011430         MOVE EX-GAME-ID TO GMT-GAME-ID (SUB-GAME)
011440         MOVE EX-SPORT   TO GMT-SPORT (SUB-GAME)
011450         MOVE EX-TITLE   TO GMT-TITLE (SUB-GAME)
011460         MOVE EX-TITLE   TO WS-TITLE-LOWER
011470         INSPECT WS-TITLE-LOWER CONVERTING
011480             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
011490             'abcdefghijklmnopqrstuvwxyz'
011500         MOVE WS-TITLE-LOWER TO GMT-TITLE-LOWER (SUB-GAME).
011510     PERFORM 1110-READ-EXCH THRU 1110-EXIT.
011520 1120-EXIT.
011530     EXIT.
011540
011550* LINEAR SCAN FOR AN EXISTING GAME-TABLE SLOT.  THE       *
011560* TABLE TOPS OUT AT 750 GAMES A NIGHT SO A LINEAR SCAN    *
011570* COSTS NOTHING NEXT TO THE FILE I/O AROUND IT.           *
011580 1130-FIND-GAME-SLOT.
011590     MOVE 'N' TO WS-GAME-FOUND-SW.
011600     MOVE 1 TO SUB-GAME.
011610     PERFORM 1131-SCAN-GAME-SLOT THRU 1131-EXIT
011620             VARYING SUB-GAME FROM 1 BY 1
011630             UNTIL SUB-GAME > WS-GAME-CNT
011640             OR GAME-SLOT-FOUND.
011650 1130-EXIT.
011660     EXIT.
011670
011680 1131-SCAN-GAME-SLOT.
011690     IF GMT-GAME-ID (SUB-GAME) = EX-GAME-ID
011700         MOVE 'Y' TO WS-GAME-FOUND-SW.
011710 1131-EXIT.
011720     EXIT.
011730
011740*******************************************************
011750* 2000-MAINLINE IS THE OUTER CONTROL-BREAK LOOP OVER THE
011760* VEGAS FEED, BROKEN ON EVENT-ID THE SAME WAY THE OLD
011770* BOAT-SLIP REPORT BROKE ON I-BOAT-TYPE.  ONE PASS OF
011780* THIS PARAGRAPH ACCUMULATES EVERY BOOKMAKER QUOTE FOR
011790* ONE EVENT AND HANDS THE WHOLE GROUP TO 2100-PROCESS-
011800* EVENT FOR CONSENSUS BUILDING AND MARKET MATCHING.
011810*******************************************************
011820 2000-MAINLINE.
011830     MOVE VQ-EVENT-ID  TO WS-HOLD-EVENT-ID.
011840     MOVE VQ-SPORT-KEY TO WS-CURR-SPORT-KEY.
011850     MOVE VQ-HOME-TEAM TO WS-CURR-HOME-TEAM.
011860     MOVE VQ-AWAY-TEAM TO WS-CURR-AWAY-TEAM.
011870     MOVE 0 TO WS-BOOK-CNT.
011880     MOVE 0 TO WS-RAW-BOOK-CNT.
011890     PERFORM 2600-ACCUMULATE-BOOK-QUOTE THRU 2600-EXIT
011900             UNTIL VEGAS-EOF
011910             OR VQ-EVENT-ID NOT = WS-HOLD-EVENT-ID.
011920     ADD 1 TO WS-VEGAS-EVENT-CNT.
011930     PERFORM 2100-PROCESS-EVENT THRU 2100-EXIT.
011940 2000-EXIT.
011950     EXIT.
011960
011970* ONE BOOKMAKER QUOTE LINE FOR THE HELD EVENT.  A ROW     *
011980* WITH EITHER ODDS FIELD AT ZERO IS A BAD FEED ROW --     *
011990* TICKET DPR-0301 -- IT IS COUNTED IN THE RAW TOTAL SO    *
012000* THE MIN-BOOKMAKERS GATE SEES IT BUT IS NOT CARRIED      *
012010* INTO THE CONSENSUS TABLE.                               *
012020 2600-ACCUMULATE-BOOK-QUOTE.
012030     ADD 1 TO WS-RAW-BOOK-CNT.
012040     MOVE 'Y' TO WS-VALID-BOOK-SW.
012050     IF VQ-HOME-ODDS = 0 OR VQ-AWAY-ODDS = 0
012060         MOVE 'N' TO WS-VALID-BOOK-SW.
012070     IF BOOK-QUOTE-VALID AND WS-BOOK-CNT < 30
012080         ADD 1 TO WS-BOOK-CNT
012090         MOVE VQ-BOOKMAKER TO BKT-BOOKMAKER (WS-BOOK-CNT)
012100         MOVE VQ-HOME-ODDS TO WS-ODDS-FOR-CONVERT
012110         PERFORM 2111-CONVERT-ODDS THRU 2111-EXIT
012120         MOVE WS-CONVERTED-PROB TO WS-RAW-PROB-A
012130         MOVE VQ-AWAY-ODDS TO WS-ODDS-FOR-CONVERT
012140         PERFORM 2111-CONVERT-ODDS THRU 2111-EXIT
012150         MOVE WS-CONVERTED-PROB TO WS-RAW-PROB-B
012160         PERFORM 2112-REMOVE-VIG THRU 2112-EXIT
012170         MOVE WS-TRUE-PROB-A TO BKT-HOME-PROB (WS-BOOK-CNT)
012180         MOVE WS-TRUE-PROB-B TO BKT-AWAY-PROB (WS-BOOK-CNT).
012190     PERFORM 9000-READ-VEGAS THRU 9000-EXIT.
012200 2600-EXIT.
012210     EXIT.
012220
012230*******************************************************
012240* 9000-READ-VEGAS -- SAME AT-END SHAPE AS THE OLD 9000-
012250* READ PARAGRAPH IN THE BOAT-SLIP REPORT.
012260*******************************************************
012270 9000-READ-VEGAS.
012280     READ VEGASQT
012290         AT END
012300             MOVE 'Y' TO WS-VEGAS-EOF-SW
012310         NOT AT END
012320             ADD 1 TO WS-VEGAS-REC-CNT.
012330 9000-EXIT.
012340     EXIT.
012350
012360*******************************************************
012370* 2100-PROCESS-EVENT IS CALLED ONCE PER VEGAS EVENT-ID
012380* GROUP AFTER 2000-MAINLINE HAS FINISHED ACCUMULATING
012390* THAT EVENT'S BOOKMAKER QUOTES.  IT GATES ON THE RAW
012400* BOOK COUNT -- TICKET DPR-0301 REQUIRES THE GATE TO SEE
012410* THE FEED ROW COUNT BEFORE BAD-QUOTE ROWS ARE DROPPED,
012420* NOT THE SURVIVING COUNT -- THEN BUILDS THE CONSENSUS,
012430* MATCHES THE KALSHI SIDE, AND EVALUATES BOTH THE HOME
012440* AND AWAY YES POSITIONS.
012450*******************************************************
012460 2100-PROCESS-EVENT.
012470     IF WS-RAW-BOOK-CNT < WS-MIN-BOOKMAKERS
012480         GO TO 2100-EXIT.
012490     IF WS-BOOK-CNT = 0
012500         GO TO 2100-EXIT.
012510     PERFORM 2110-BUILD-CONSENSUS THRU 2110-EXIT.
012520     PERFORM 2130-MATCH-EVENT THRU 2130-EXIT.
012530     IF HOME-MARKET-FOUND
012540         SET EVAL-SIDE-HOME TO TRUE
012550         MOVE WS-HOME-PRICE TO WS-EVAL-PRICE
012560         MOVE WS-CONSENSUS-HOME-PROB TO WS-EVAL-TRUE-PROB
012570         MOVE WS-HOME-TICKER TO WS-EVAL-TICKER
012580         PERFORM 2200-EVAL-YES-POSITION THRU 2200-EXIT.
012590     IF AWAY-MARKET-FOUND
012600         SET EVAL-SIDE-AWAY TO TRUE
012610         MOVE WS-AWAY-PRICE TO WS-EVAL-PRICE
012620         MOVE WS-CONSENSUS-AWAY-PROB TO WS-EVAL-TRUE-PROB
012630         MOVE WS-AWAY-TICKER TO WS-EVAL-TICKER
012640         PERFORM 2200-EVAL-YES-POSITION THRU 2200-EXIT.
012650 2100-EXIT.
012660     EXIT.
012670
012680*******************************************************
012690* 2110-BUILD-CONSENSUS -- MEDIAN AND STD DEV OF THE VIG-
012700* FREE BOOK PROBABILITIES, ONE SIDE AT A TIME, RUN OVER
012710* THE SAME SCRATCH ARRAY SO THE SORT AND MEDIAN CODE IS
012720* NOT DUPLICATED FOR HOME AND AWAY.
012730*******************************************************
012740 2110-BUILD-CONSENSUS.
012750     PERFORM 2113-LOAD-HOME-PROBS THRU 2113-LOAD-HOME-EXIT.
012760     PERFORM 2114-BUBBLE-SORT-PROBS THRU 2114-EXIT.
012770     PERFORM 2115-CALC-MEDIAN THRU 2115-EXIT.
012780     MOVE WS-MEDIAN TO WS-CONSENSUS-HOME-PROB.
012790     PERFORM 2116-CALC-STD-DEV THRU 2116-EXIT.
012800     MOVE WS-STD-DEV-RESULT TO WS-STD-DEV-HOME.
012810     PERFORM 2113-LOAD-AWAY-PROBS THRU 2113-LOAD-AWAY-EXIT.
012820     PERFORM 2114-BUBBLE-SORT-PROBS THRU 2114-EXIT.
012830     PERFORM 2115-CALC-MEDIAN THRU 2115-EXIT.
012840     MOVE WS-MEDIAN TO WS-CONSENSUS-AWAY-PROB.
012850     PERFORM 2116-CALC-STD-DEV THRU 2116-EXIT.
012860     MOVE WS-STD-DEV-RESULT TO WS-STD-DEV-AWAY.
012870     IF WS-STD-DEV-HOME > WS-STD-DEV-AWAY
012880         MOVE WS-STD-DEV-HOME TO WS-STD-DEV-MAX
012890     ELSE
012900         MOVE WS-STD-DEV-AWAY TO WS-STD-DEV-MAX.
012910     PERFORM 2120-CLASSIFY-CONFIDENCE THRU 2120-EXIT.
012920 2110-EXIT.
012930     EXIT.
012940
012950 2111-CONVERT-ODDS.
012960     IF WS-ODDS-FOR-CONVERT < 0
012970         COMPUTE WS-ABS-ODDS = 0 - WS-ODDS-FOR-CONVERT
012980         COMPUTE WS-CONVERTED-PROB ROUNDED =
012990             WS-ABS-ODDS / (WS-ABS-ODDS + 100)
013000     ELSE
013010         MOVE WS-ODDS-FOR-CONVERT TO WS-ABS-ODDS
013020         COMPUTE WS-CONVERTED-PROB ROUNDED =
013030             100 / (WS-ABS-ODDS + 100).
013040 2111-EXIT.
013050     EXIT.
013060
013070* REMOVES THE BOOK'S OVERROUND SO THE TWO SIDES SUM TO    *
013080* 1.0000 -- WITHOUT THIS STEP EVERY BOOK'S PAIR OF        *
013090* IMPLIED PROBABILITIES ADDS TO MORE THAN ONE             *
013100 2112-REMOVE-VIG.
013110     COMPUTE WS-PROB-SUM = WS-RAW-PROB-A + WS-RAW-PROB-B.
013120     COMPUTE WS-TRUE-PROB-A ROUNDED =
013130         WS-RAW-PROB-A / WS-PROB-SUM.
013140     COMPUTE WS-TRUE-PROB-B ROUNDED =
013150         WS-RAW-PROB-B / WS-PROB-SUM.
013160 2112-EXIT.
013170     EXIT.
013180
013190 2113-LOAD-HOME-PROBS.
013200     PERFORM 2113-COPY-HOME-PROB THRU 2113-COPY-HOME-EXIT
013210             VARYING SUB-A FROM 1 BY 1
013220             UNTIL SUB-A > WS-BOOK-CNT.
013230 2113-LOAD-HOME-EXIT.
013240     EXIT.
013250
013260 2113-COPY-HOME-PROB.
013270     MOVE BKT-HOME-PROB (SUB-A) TO WS-SORT-PROB (SUB-A).
013280 2113-COPY-HOME-EXIT.
013290     EXIT.
013300
013310 2113-LOAD-AWAY-PROBS.
013320     PERFORM 2113-COPY-AWAY-PROB THRU 2113-COPY-AWAY-EXIT
013330             VARYING SUB-A FROM 1 BY 1
013340             UNTIL SUB-A > WS-BOOK-CNT.
013350 2113-LOAD-AWAY-EXIT.
013360     EXIT.
013370
013380 2113-COPY-AWAY-PROB.
013390     MOVE BKT-AWAY-PROB (SUB-A) TO WS-SORT-PROB (SUB-A).
013400 2113-COPY-AWAY-EXIT.
013410     EXIT.
013420
013430* NO SORT VERB -- A STRAIGHT BUBBLE SORT OF UP TO 30      *
013440* ENTRIES, SAME AS ANY OTHER SMALL IN-MEMORY TABLE SORT   *
013450 2114-BUBBLE-SORT-PROBS.
013460     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
013470     PERFORM 2114-BUBBLE-PASS THRU 2114-PASS-EXIT
013480             UNTIL NOT A-SWAP-WAS-MADE.
013490 2114-EXIT.
013500     EXIT.
013510
013520 2114-BUBBLE-PASS.
013530     MOVE 'N' TO WS-SORT-SWAPPED-SW.
013540     PERFORM 2114-BUBBLE-COMPARE THRU 2114-COMPARE-EXIT
013550             VARYING SUB-A FROM 1 BY 1
013560             UNTIL SUB-A NOT < WS-BOOK-CNT.
013570 2114-PASS-EXIT.
013580     EXIT.
013590
013600 2114-BUBBLE-COMPARE.
013610     COMPUTE SUB-B = SUB-A + 1.
013620     IF WS-SORT-PROB (SUB-A) > WS-SORT-PROB (SUB-B)
013630         MOVE WS-SORT-PROB (SUB-A) TO WS-SORT-PROB-HOLD
013640         MOVE WS-SORT-PROB (SUB-B) TO WS-SORT-PROB (SUB-A)
013650         MOVE WS-SORT-PROB-HOLD TO WS-SORT-PROB (SUB-B)
013660         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
013670 2114-COMPARE-EXIT.
013680     EXIT.
013690
013700 2115-CALC-MEDIAN.
013710     DIVIDE WS-BOOK-CNT BY 2 GIVING WS-MID-IDX
013720             REMAINDER WS-MEDIAN-REM.
013730     IF WS-MEDIAN-REM = 0
013740         COMPUTE WS-MEDIAN =
013750             (WS-SORT-PROB (WS-MID-IDX) +
013760              WS-SORT-PROB (WS-MID-IDX + 1)) / 2
013770     ELSE
013780         ADD 1 TO WS-MID-IDX
013790         MOVE WS-SORT-PROB (WS-MID-IDX) TO WS-MEDIAN.
013800 2115-EXIT.
013810     EXIT.
013820
013830* SAMPLE STANDARD DEVIATION -- N-1 IN THE DENOMINATOR --  *
013840* OF WHICHEVER SIDE 2113 LOADED INTO WS-SORT-PROB         *
013850 2116-CALC-STD-DEV.
013860     MOVE 0 TO WS-SUM-PROB.
013870     PERFORM 2116-SUM-PROBS THRU 2116-SUM-EXIT
013880             VARYING SUB-A FROM 1 BY 1
013890             UNTIL SUB-A > WS-BOOK-CNT.
013900     COMPUTE WS-MEAN-PROB = WS-SUM-PROB / WS-BOOK-CNT.
013910     MOVE 0 TO WS-SUM-SQ-DIFF.
013920     PERFORM 2116-SUM-SQ-DIFFS THRU 2116-SQ-EXIT
013930             VARYING SUB-A FROM 1 BY 1
013940             UNTIL SUB-A > WS-BOOK-CNT.
013950     IF WS-BOOK-CNT > 1
013960         COMPUTE WS-VARIANCE =
013970             WS-SUM-SQ-DIFF / (WS-BOOK-CNT - 1)
013980     ELSE
013990         MOVE 0 TO WS-VARIANCE.
014000     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
014010     PERFORM 8500-CALC-SQRT-ROOT THRU 8500-EXIT.
014020     MOVE WS-SQRT-RESULT TO WS-STD-DEV-RESULT.
014030 2116-EXIT.
014040     EXIT.
014050
014060 2116-SUM-PROBS.
014070     ADD WS-SORT-PROB (SUB-A) TO WS-SUM-PROB.
014080 2116-SUM-EXIT.
014090     EXIT.
014100
014110 2116-SUM-SQ-DIFFS.
014120     COMPUTE WS-DIFF = WS-SORT-PROB (SUB-A) - WS-MEAN-PROB.
014130     COMPUTE WS-DIFF-SQ = WS-DIFF * WS-DIFF.
014140     ADD WS-DIFF-SQ TO WS-SUM-SQ-DIFF.
014150 2116-SQ-EXIT.
014160     EXIT.
014170
014180* CONFIDENCE BUCKET -- HIGH NEEDS DEEP, TIGHT BOOK        *
014190* COVERAGE; MEDIUM IS THE FALLBACK FOR A DECENT BUT NOT   *
014200* IRON-CLAD CONSENSUS; EVERYTHING ELSE PRINTS LOW SO THE  *
014210* TRADER KNOWS TO SIZE DOWN                               *
014220 2120-CLASSIFY-CONFIDENCE.
014230     IF WS-BOOK-CNT NOT < WS-CONF-HIGH-BOOKS
014240             AND WS-STD-DEV-MAX < WS-CONF-HIGH-STD
014250         MOVE 'high  ' TO WS-CONFIDENCE-RESULT
014260         ADD 1 TO WS-CONF-HIGH-CNT
014270     ELSE
014280         IF WS-BOOK-CNT NOT < WS-CONF-MED-BOOKS
014290                 AND WS-STD-DEV-MAX < WS-CONF-MED-STD
014300             MOVE 'medium' TO WS-CONFIDENCE-RESULT
014310             ADD 1 TO WS-CONF-MED-CNT
014320         ELSE
014330             MOVE 'low   ' TO WS-CONFIDENCE-RESULT
014340             ADD 1 TO WS-CONF-LOW-CNT.
014350 2120-EXIT.
014360     EXIT.
014370
014380*******************************************************
014390* 2130-MATCH-EVENT LINES UP ONE VEGAS EVENT WITH ITS
014400* KALSHI GAME AND, WITHIN THAT GAME, ITS HOME AND AWAY
014410* YES MARKETS.  COLLEGE BASKETBALL GETS ITS OWN NAME
014420* NORMALIZER (2136) BECAUSE THE FULL-NAME/NICKNAME/CITY-
014430* PREFIX TABLES ARE PRO-LEAGUE ONLY -- TICKET DPR-0388.
014440*******************************************************
014450 2130-MATCH-EVENT.
014460     MOVE 'N' TO WS-COLLEGE-EVENT-SW.
014470     IF WS-CURR-SPORT-KEY = 'basketball_ncaab        '
014480         OR WS-CURR-SPORT-KEY = 'basketball_wncaab       '
014490         MOVE 'Y' TO WS-COLLEGE-EVENT-SW.
014500     MOVE WS-CURR-HOME-TEAM TO WS-NORM-INPUT-NAME.
014510     PERFORM 2131-NORMALIZE-TEAM THRU 2131-EXIT.
014520     MOVE WS-NORM-OUTPUT-CODE TO WS-HOME-ABBREV.
014530     MOVE WS-NORM-INPUT-NAME TO WS-HOME-NORM.
014540     MOVE WS-CURR-AWAY-TEAM TO WS-NORM-INPUT-NAME.
014550     PERFORM 2131-NORMALIZE-TEAM THRU 2131-EXIT.
014560     MOVE WS-NORM-OUTPUT-CODE TO WS-AWAY-ABBREV.
014570     MOVE WS-NORM-INPUT-NAME TO WS-AWAY-NORM.
014580     PERFORM 2920-LOOKUP-SPORT-NAME THRU 2920-EXIT.
014590     PERFORM 2922-LOOKUP-SPORT-XCH THRU 2922-EXIT.
014600     MOVE 0 TO WS-BEST-SCORE.
014610     MOVE 0 TO WS-BEST-GAME-IDX.
014620     MOVE 0 TO WS-HOME-PRICE, WS-AWAY-PRICE.
014630     MOVE 'N' TO WS-HOME-MKT-FOUND-SW.
014640     MOVE 'N' TO WS-AWAY-MKT-FOUND-SW.
014650     IF WS-GAME-CNT > 0
014660         PERFORM 2133-SCORE-GAME THRU 2133-EXIT
014670                 VARYING SUB-GAME FROM 1 BY 1
014680                 UNTIL SUB-GAME > WS-GAME-CNT.
014690     IF WS-BEST-SCORE > 0
014700         PERFORM 2134-ASSIGN-MARKETS THRU 2134-EXIT.
014710 2130-EXIT.
014720     EXIT.
014730
014740 2131-NORMALIZE-TEAM.
014750     MOVE SPACES TO WS-NORM-OUTPUT-CODE.
014760     IF IS-COLLEGE-EVENT
014770         PERFORM 2136-MATCH-COLLEGE-NAME THRU 2136-EXIT
014780     ELSE
014790         PERFORM 2137-MATCH-PRO-NAME THRU 2137-EXIT.
014800 2131-EXIT.
014810     EXIT.
014820
014830* COLLEGE PATH -- THE FULL VEGAS TEAM NAME IS TESTED FOR  *
014840* CONTAINMENT AGAINST EACH SCHOOL STEM IN WS-COLLEGE-     *
014850* TABLE.  THIS STANDS IN FOR THE FUZZY-MATCH SCORE THE    *
014860* ONLINE SYSTEM RUNS -- FIRST HIT WINS, SAME AS A         *
014870* CONTAINS TEST                                           *
014880 2136-MATCH-COLLEGE-NAME.
014890     MOVE 'N' TO WS-TABLE-FOUND-SW.
014900     MOVE WS-NORM-INPUT-NAME TO WS-HAYSTACK.
014910     INSPECT WS-HAYSTACK CONVERTING
014920         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
014930         'abcdefghijklmnopqrstuvwxyz'.
014940     PERFORM 2136-SCAN-COLLEGE THRU 2136-SCAN-EXIT
014950             VARYING SUB-TBL FROM 1 BY 1
014960             UNTIL SUB-TBL > 27 OR TABLE-ENTRY-FOUND.
014970 2136-EXIT.
014980     EXIT.
014990
015000 2136-SCAN-COLLEGE.
015010     MOVE CG-SCHOOL (SUB-TBL) TO WS-NEEDLE.
015020     PERFORM 8100-CHECK-CONTAINS THRU 8100-EXIT.
015030     IF STRING-CONTAINS-FOUND
015040         MOVE CG-CODE (SUB-TBL) TO WS-NORM-OUTPUT-CODE
015050         MOVE 'Y' TO WS-TABLE-FOUND-SW.
015060 2136-SCAN-EXIT.
015070     EXIT.
015080
015090* PRO-LEAGUE PATH -- TRY THE FULL NAME TABLE FIRST, THEN  *
015100* STRIP THE LONGEST MATCHING CITY PREFIX AND TRY THE      *
015110* NICKNAME TABLE ON WHAT IS LEFT                          *
015120 2137-MATCH-PRO-NAME.
015130     MOVE 'N' TO WS-TABLE-FOUND-SW.
015140     PERFORM 2137-SCAN-FULLNAME THRU 2137-FULL-EXIT
015150             VARYING SUB-TBL FROM 1 BY 1
015160             UNTIL SUB-TBL > 124 OR TABLE-ENTRY-FOUND.
015170     IF TABLE-ENTRY-FOUND
015180         GO TO 2137-EXIT.
015190     PERFORM 2137-STRIP-CITY-PREFIX THRU 2137-STRIP-EXIT.
015200     MOVE 'N' TO WS-TABLE-FOUND-SW.
015210     PERFORM 2137-SCAN-NICKNAME THRU 2137-NICK-EXIT
015220             VARYING SUB-TBL FROM 1 BY 1
015230             UNTIL SUB-TBL > 118 OR TABLE-ENTRY-FOUND.
015240 2137-EXIT.
015250     EXIT.
015260
015270 2137-SCAN-FULLNAME.
015280     IF FN-NAME (SUB-TBL) = WS-NORM-INPUT-NAME
015290         MOVE FN-CODE (SUB-TBL) TO WS-NORM-OUTPUT-CODE
015300         MOVE 'Y' TO WS-TABLE-FOUND-SW.
015310 2137-FULL-EXIT.
015320     EXIT.
015330
015340 2137-STRIP-CITY-PREFIX.
015350     MOVE 'N' TO WS-TABLE-FOUND-SW.
015360     PERFORM 2137-SCAN-PREFIX THRU 2137-PREFIX-EXIT
015370             VARYING SUB-PREFIX FROM 1 BY 1
015380             UNTIL SUB-PREFIX > 17 OR TABLE-ENTRY-FOUND.
015390 2137-STRIP-EXIT.
015400     EXIT.
015410
015420 2137-SCAN-PREFIX.
015430     MOVE CP-PREFIX (SUB-PREFIX) TO WS-SW-PREFIX.
015440     MOVE WS-NORM-INPUT-NAME TO WS-SW-STRING.
015450     PERFORM 8200-STARTS-WITH THRU 8200-EXIT.
015460     IF STRING-STARTS-WITH
015470         COMPUTE WS-STRIP-START = WS-SW-PREFIX-LEN + 2
015480         MOVE SPACES TO WS-NORM-INPUT-NAME
015490         MOVE WS-SW-STRING (WS-STRIP-START:) TO WS-NORM-INPUT-NAME
015500         MOVE 'Y' TO WS-TABLE-FOUND-SW.
015510 2137-PREFIX-EXIT.
015520     EXIT.
015530
015540 2137-SCAN-NICKNAME.
015550     IF NK-NAME (SUB-TBL) = WS-NORM-INPUT-NAME
015560         MOVE NK-CODE (SUB-TBL) TO WS-NORM-OUTPUT-CODE
015570         MOVE 'Y' TO WS-TABLE-FOUND-SW.
015580 2137-NICK-EXIT.
015590     EXIT.
015600
015610* SCORES EACH KALSHI GAME AGAINST THE HELD VEGAS EVENT -- *
015620* 50 POINTS IF THE HOME TEAM'S NORMALIZED NAME TURNS UP   *
015630* IN THE GAME TITLE, 50 MORE FOR THE AWAY TEAM.  ONLY     *
015640* GAMES IN THE SAME SPORT ARE SCORED AT ALL.              *
015650 2133-SCORE-GAME.
015660     MOVE 0 TO WS-CAND-SCORE.
015670     IF GMT-SPORT (SUB-GAME) = WS-SPORT-XCH-CODE
015680         MOVE GMT-TITLE-LOWER (SUB-GAME) TO WS-HAYSTACK
015690         MOVE WS-HOME-NORM TO WS-NEEDLE
015700         PERFORM 8100-CHECK-CONTAINS THRU 8100-EXIT
015710         IF STRING-CONTAINS-FOUND
015720             COMPUTE WS-CAND-SCORE = WS-CAND-SCORE + 50
015730         MOVE WS-AWAY-NORM TO WS-NEEDLE
015740         PERFORM 8100-CHECK-CONTAINS THRU 8100-EXIT
015750         IF STRING-CONTAINS-FOUND
015760             COMPUTE WS-CAND-SCORE = WS-CAND-SCORE + 50
015770         IF WS-CAND-SCORE > WS-BEST-SCORE
015780             MOVE WS-CAND-SCORE TO WS-BEST-SCORE
015790             MOVE SUB-GAME TO WS-BEST-GAME-IDX.
015800 2133-EXIT.
015810     EXIT.
015820
015830* ONCE THE BEST GAME IS PICKED, WALK THE KALSHI MARKETS   *
015840* FOR THAT GAME-ID AND ASSIGN THE HOME AND AWAY YES       *
015850* TICKERS BY TEAM-CODE                                    *
015860 2134-ASSIGN-MARKETS.
015870     PERFORM 2134-SCAN-MARKETS THRU 2134-SCAN-EXIT
015880             VARYING SUB-EXCH FROM 1 BY 1
015890             UNTIL SUB-EXCH > WS-EXCH-CNT.
015900     IF IS-COLLEGE-EVENT
015910         IF NOT HOME-MARKET-FOUND OR NOT AWAY-MARKET-FOUND
015920             PERFORM 2135-SCAN-COLLEGE-FALLBACK THRU
015930                     2135-SCAN-EXIT
015940                     VARYING SUB-EXCH FROM 1 BY 1
015950                     UNTIL SUB-EXCH > WS-EXCH-CNT.
015960 2134-EXIT.
015970     EXIT.
015980
015990 2134-SCAN-MARKETS.
016000     IF EXT-GAME-ID (SUB-EXCH) = GMT-GAME-ID (WS-BEST-GAME-IDX)
016010         IF EXT-TEAM-CODE (SUB-EXCH) = WS-HOME-ABBREV
016020             MOVE 'Y' TO WS-HOME-MKT-FOUND-SW
016030             MOVE EXT-TICKER (SUB-EXCH) TO WS-HOME-TICKER
016040             COMPUTE WS-HOME-PRICE =
016050                 EXT-YES-ASK (SUB-EXCH) / 100
016060         ELSE
016070             IF EXT-TEAM-CODE (SUB-EXCH) = WS-AWAY-ABBREV
016080                 MOVE 'Y' TO WS-AWAY-MKT-FOUND-SW
016090                 MOVE EXT-TICKER (SUB-EXCH) TO WS-AWAY-TICKER
016100                 COMPUTE WS-AWAY-PRICE =
016110                     EXT-YES-ASK (SUB-EXCH) / 100.
016120 2134-SCAN-EXIT.
016130     EXIT.
016140
016150* 2135-SCAN-COLLEGE-FALLBACK -- WHEN THE EXACT TEAM-CODE   *
016160* TEST IN 2134-SCAN-MARKETS COMES UP EMPTY FOR A COLLEGE   *
016170* GAME, TRY A LOOSER TEST -- THE EXCHANGE CODE FUZZY-      *
016180* MATCHES THE DERIVED SCHOOL ABBREVIATION, OR THE CODE     *
016190* PREFIXES THE SCHOOL'S NORMALIZED NAME.  ONLY RUN WHEN A  *
016200* SIDE IS STILL OPEN -- TICKET DPR-0421.                   *
016210 2135-SCAN-COLLEGE-FALLBACK.
016220     IF EXT-GAME-ID (SUB-EXCH) NOT =
016230             GMT-GAME-ID (WS-BEST-GAME-IDX)
016240         GO TO 2135-SCAN-EXIT.
016250     IF NOT HOME-MARKET-FOUND
016260         MOVE EXT-TEAM-CODE (SUB-EXCH) TO WS-NEEDLE
016270         MOVE WS-HOME-ABBREV TO WS-HAYSTACK
016280         PERFORM 8100-CHECK-CONTAINS THRU 8100-EXIT
016290         IF STRING-CONTAINS-FOUND
016300             PERFORM 2135-TAKE-HOME THRU 2135-TAKE-HOME-EXIT
016310             GO TO 2135-SCAN-EXIT.
016320         MOVE EXT-TEAM-CODE (SUB-EXCH) TO WS-SW-PREFIX
016330         MOVE WS-HOME-NORM TO WS-SW-STRING
016340         PERFORM 8200-STARTS-WITH THRU 8200-EXIT
016350         IF STRING-STARTS-WITH
016360             PERFORM 2135-TAKE-HOME THRU 2135-TAKE-HOME-EXIT
016370             GO TO 2135-SCAN-EXIT.
016380     IF NOT AWAY-MARKET-FOUND
016390         MOVE EXT-TEAM-CODE (SUB-EXCH) TO WS-NEEDLE
016400         MOVE WS-AWAY-ABBREV TO WS-HAYSTACK
016410         PERFORM 8100-CHECK-CONTAINS THRU 8100-EXIT
016420         IF STRING-CONTAINS-FOUND
016430             PERFORM 2135-TAKE-AWAY THRU 2135-TAKE-AWAY-EXIT
016440             GO TO 2135-SCAN-EXIT.
016450         MOVE EXT-TEAM-CODE (SUB-EXCH) TO WS-SW-PREFIX
016460         MOVE WS-AWAY-NORM TO WS-SW-STRING
016470         PERFORM 8200-STARTS-WITH THRU 8200-EXIT
016480         IF STRING-STARTS-WITH
016490             PERFORM 2135-TAKE-AWAY THRU 2135-TAKE-AWAY-EXIT.
016500 2135-SCAN-EXIT.
016510     EXIT.
016520
016530 2135-TAKE-HOME.
016540     MOVE 'Y' TO WS-HOME-MKT-FOUND-SW.
016550     MOVE EXT-TICKER (SUB-EXCH) TO WS-HOME-TICKER.
016560     COMPUTE WS-HOME-PRICE = EXT-YES-ASK (SUB-EXCH) / 100.
016570 2135-TAKE-HOME-EXIT.
016580     EXIT.
016590
016600 2135-TAKE-AWAY.
016610     MOVE 'Y' TO WS-AWAY-MKT-FOUND-SW.
016620     MOVE EXT-TICKER (SUB-EXCH) TO WS-AWAY-TICKER.
016630     COMPUTE WS-AWAY-PRICE = EXT-YES-ASK (SUB-EXCH) / 100.
016640 2135-TAKE-AWAY-EXIT.
016650     EXIT.
016660
016670*******************************************************
016680* 2200-EVAL-YES-POSITION IS SHARED BY THE HOME AND AWAY
016690* SIDES -- THE CALLER LOADS WS-EVAL-SIDE, WS-EVAL-PRICE,
016700* WS-EVAL-TRUE-PROB AND WS-EVAL-TICKER FIRST.  A COBOL
016710* PARAGRAPH TAKES NO ARGUMENTS SO THIS IS THE SHOP'S
016720* USUAL WAY OF WRITING ONE ROUTINE FOR BOTH SIDES.
016730*******************************************************
016740 2200-EVAL-YES-POSITION.
016750     MOVE 'N' TO WS-EMIT-OK-SW.
016760     COMPUTE WS-GROSS-EDGE = WS-EVAL-TRUE-PROB - WS-EVAL-PRICE.
016770     IF WS-GROSS-EDGE < WS-MIN-EDGE
016780         GO TO 2200-EXIT.
016790     PERFORM 2210-CALC-FEE THRU 2210-EXIT.
016800     COMPUTE WS-NET-EDGE = WS-GROSS-EDGE - WS-FEE-PER-CONTRACT.
016810     IF WS-NET-EDGE < WS-MIN-EDGE
016820         GO TO 2200-EXIT.
016830     COMPUTE WS-EV-PER-CONTRACT = WS-NET-EDGE.
016840     COMPUTE WS-TOTAL-EV =
016850         WS-EV-PER-CONTRACT * WS-EVAL-CONTRACTS.
016860     MOVE 'Y' TO WS-EMIT-OK-SW.
016870     PERFORM 2220-EMIT-OPPORTUNITY THRU 2220-EXIT.
016880 2200-EXIT.
016890     EXIT.
016900
016910* TAKER FEE ON THE FULL WS-EVAL-CONTRACTS POSITION,        *
016920* ROUNDED UP TO THE NEAREST WHOLE CENT -- NEVER DOWN -- SO *
016930* THE EXCHANGE NEVER COLLECTS LESS THAN ITS POSTED RATE.   *
016940* NO FRACTIONAL-CENT INTRINSIC ROUNDING FUNCTION IS USED;  *
016950* THE CENTS ARE COMPARED BY HAND AGAINST THE TRUNCATED     *
016960* WHOLE-CENT AMOUNT, THEN SPREAD BACK OVER THE CONTRACTS   *
016970* TO GET THE FEE-PER-CONTRACT USED IN THE EDGE MATH.       *
016980 2210-CALC-FEE.
016990     COMPUTE WS-FEE-RAW =
017000         WS-TAKER-FEE-RATE * WS-EVAL-CONTRACTS *
017010             WS-EVAL-PRICE * (1 - WS-EVAL-PRICE).
017020     COMPUTE WS-FEE-CENTS-RAW = WS-FEE-RAW * 100.
017030     MOVE WS-FEE-CENTS-RAW TO WS-FEE-CENTS-TRUNC.
017040     IF WS-FEE-CENTS-RAW > WS-FEE-CENTS-TRUNC
017050         ADD 1 TO WS-FEE-CENTS-TRUNC.
017060     COMPUTE WS-FEE-TOTAL = WS-FEE-CENTS-TRUNC / 100.
017070     COMPUTE WS-FEE-PER-CONTRACT ROUNDED =
017080         WS-FEE-TOTAL / WS-EVAL-CONTRACTS.
017090 2210-EXIT.
017100     EXIT.
017110
017120* ONE ROW OF THE OPPORTUNITY TABLE.  THE TABLE IS SORTED  *
017130* AND CAPPED AT 2900-SORT-OPPORTUNITIES BELOW ONCE THE    *
017140* WHOLE FEED HAS BEEN WALKED.                             *
017150 2220-EMIT-OPPORTUNITY.
017160     IF WS-OPP-CNT NOT < 500
017170         GO TO 2220-EXIT.
017180     ADD 1 TO WS-OPP-CNT.
017190     MOVE WS-SPORT-DISP-CODE     TO OPT-SPORT (WS-OPP-CNT).
017200     MOVE WS-HOLD-EVENT-ID       TO OPT-EVENT-ID (WS-OPP-CNT).
017210     MOVE WS-EVAL-TICKER         TO OPT-TICKER (WS-OPP-CNT).
017220     MOVE WS-CURR-HOME-TEAM      TO OPT-HOME-TEAM (WS-OPP-CNT).
017230     MOVE WS-CURR-AWAY-TEAM      TO OPT-AWAY-TEAM (WS-OPP-CNT).
017240     IF EVAL-SIDE-HOME
017250         MOVE WS-CURR-HOME-TEAM TO
017260             OPT-SIDE-TEAM-NAME (WS-OPP-CNT)
017270     ELSE
017280         MOVE WS-CURR-AWAY-TEAM TO
017290             OPT-SIDE-TEAM-NAME (WS-OPP-CNT).
017300     MOVE WS-CONSENSUS-HOME-PROB TO
017310             OPT-VEGAS-HOME-PROB (WS-OPP-CNT).
017320     MOVE WS-CONSENSUS-AWAY-PROB TO
017330             OPT-VEGAS-AWAY-PROB (WS-OPP-CNT).
017340     MOVE WS-HOME-PRICE          TO
017350             OPT-KALSHI-HOME-PRC (WS-OPP-CNT).
017360     MOVE WS-AWAY-PRICE          TO
017370             OPT-KALSHI-AWAY-PRC (WS-OPP-CNT).
017380     MOVE 'yes'                  TO OPT-REC-POSITION (WS-OPP-CNT).
017390     IF EVAL-SIDE-HOME
017400         MOVE 'home' TO OPT-REC-TEAM (WS-OPP-CNT)
017410     ELSE
017420         MOVE 'away' TO OPT-REC-TEAM (WS-OPP-CNT).
017430     MOVE WS-GROSS-EDGE          TO OPT-GROSS-EDGE (WS-OPP-CNT).
017440     MOVE WS-NET-EDGE            TO OPT-NET-EDGE (WS-OPP-CNT).
017450     MOVE WS-FEE-PER-CONTRACT    TO OPT-FEE-IMPACT (WS-OPP-CNT).
017460     MOVE WS-EV-PER-CONTRACT     TO
017470             OPT-EV-PER-CONTRACT (WS-OPP-CNT).
017480     MOVE WS-TOTAL-EV            TO OPT-EV-100-CONTR (WS-OPP-CNT).
017490     MOVE WS-BOOK-CNT            TO
017500             OPT-NUM-BOOKMAKERS (WS-OPP-CNT).
017510     MOVE WS-CONFIDENCE-RESULT   TO OPT-CONFIDENCE (WS-OPP-CNT).
017520     PERFORM 2225-TALLY-SPORT-COUNT THRU 2225-EXIT.
017530 2220-EXIT.
017540     EXIT.
017550
017560* 2225-TALLY-SPORT-COUNT -- KEEPS A RUNNING COUNT OF        *
017570* OPPORTUNITIES BY SPORT DISPLAY NAME FOR THE SUMMARY       *
017580* BLOCK.  FIRST HIT ON A NEW SPORT ADDS A TABLE ROW; THE    *
017590* TABLE IS CAPPED AT 10 DISTINCT SPORTS -- TICKET DPR-0455. *
017600 2225-TALLY-SPORT-COUNT.
017610     MOVE 'N' TO WS-TABLE-FOUND-SW.
017620     IF WS-SPORT-COUNT-CNT > 0
017630         PERFORM 2225-SCAN-SPORT THRU 2225-SCAN-EXIT
017640                 VARYING SUB-SPORT-CNT FROM 1 BY 1
017650                 UNTIL SUB-SPORT-CNT > WS-SPORT-COUNT-CNT
017660                 OR TABLE-ENTRY-FOUND.
017670     IF NOT TABLE-ENTRY-FOUND AND WS-SPORT-COUNT-CNT < 10
017680         ADD 1 TO WS-SPORT-COUNT-CNT
017690         MOVE WS-SPORT-DISP-CODE TO
017700             SPC-SPORT-KEY (WS-SPORT-COUNT-CNT)
017710         MOVE 1 TO SPC-COUNT (WS-SPORT-COUNT-CNT).
017720 2225-EXIT.
017730     EXIT.
017740
017750 2225-SCAN-SPORT.
017760     IF SPC-SPORT-KEY (SUB-SPORT-CNT) = WS-SPORT-DISP-CODE
017770         ADD 1 TO SPC-COUNT (SUB-SPORT-CNT)
017780         MOVE 'Y' TO WS-TABLE-FOUND-SW.
017790 2225-SCAN-EXIT.
017800     EXIT.
017810
017820*******************************************************
017830* 2900-SORT-OPPORTUNITIES -- BUBBLE SORT OF THE FINISHED
017840* OPPORTUNITY TABLE, BEST NET EDGE FIRST, SO THE REPORTS
017850* AND THE CSV EXTRACTS ALL WALK THE TABLE IN THE SAME
017860* BEST-FIRST ORDER WITHOUT A SEPARATE SORT STEP EACH.
017870*******************************************************
017880 2900-SORT-OPPORTUNITIES.
017890     IF WS-OPP-CNT < 2
017900         GO TO 2900-EXIT.
017910     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
017920     PERFORM 2900-BUBBLE-PASS THRU 2900-PASS-EXIT
017930             UNTIL NOT A-SWAP-WAS-MADE.
017940 2900-EXIT.
017950     EXIT.
017960
017970 2900-BUBBLE-PASS.
017980     MOVE 'N' TO WS-SORT-SWAPPED-SW.
017990     PERFORM 2900-BUBBLE-COMPARE THRU 2900-COMPARE-EXIT
018000             VARYING SUB-A FROM 1 BY 1
018010             UNTIL SUB-A NOT < WS-OPP-CNT.
018020 2900-PASS-EXIT.
018030     EXIT.
018040
018050 2900-BUBBLE-COMPARE.
018060     COMPUTE SUB-B = SUB-A + 1.
018070     IF OPT-NET-EDGE (SUB-A) < OPT-NET-EDGE (SUB-B)
018080         MOVE WS-OPP-ENTRY (SUB-A) TO WS-SORT-HOLD-ENTRY
018090         MOVE WS-OPP-ENTRY (SUB-B) TO WS-OPP-ENTRY (SUB-A)
018100         MOVE WS-SORT-HOLD-ENTRY TO WS-OPP-ENTRY (SUB-B)
018110         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
018120 2900-COMPARE-EXIT.
018130     EXIT.
018140
018150* SPORT-KEY TO REPORT DISPLAY NAME.  ALSO DOUBLES AS THE  *
018160* MATCHER'S SPORT FILTER SINCE THE KALSHI EXTRACT CARRIES *
018170* THE SAME SHORT CODE IN EX-SPORT.  ANY KEY NOT IN THE    *
018180* TABLE PRINTS UPPERCASED AS-IS.                          *
018190 2920-LOOKUP-SPORT-NAME.
018200     MOVE 'N' TO WS-TABLE-FOUND-SW.
018210     PERFORM 2921-SCAN-SPORT-DISPLAY THRU 2921-EXIT
018220             VARYING SUB-SPORT-DISP FROM 1 BY 1
018230             UNTIL SUB-SPORT-DISP > 6 OR TABLE-ENTRY-FOUND.
018240     IF TABLE-ENTRY-FOUND
018250         MOVE SD-DISPLAY-NAME (SUB-SPORT-DISP)
018260             TO WS-SPORT-DISP-CODE
018270     ELSE
018280         MOVE WS-CURR-SPORT-KEY TO WS-SPORT-DISP-CODE
018290         INSPECT WS-SPORT-DISP-CODE CONVERTING
018300             'abcdefghijklmnopqrstuvwxyz' TO
018310             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018320 2920-EXIT.
018330     EXIT.
018340
018350 2921-SCAN-SPORT-DISPLAY.
018360     IF SD-SPORT-KEY (SUB-SPORT-DISP) = WS-CURR-SPORT-KEY
018370         MOVE 'Y' TO WS-TABLE-FOUND-SW.
018380 2921-EXIT.
018390     EXIT.
018400
018410* SPORT-KEY TO EXCHANGE SHORT-CODE.  THE MATCHER'S SPORT   *
018420* GATE IN 2133-SCORE-GAME NEEDS EX-SPORT'S OWN LOWER-CASE  *
018430* CODE, NOT THE UPPERCASE NAME 2920 PRINTS -- DPR-0521.    *
018440 2922-LOOKUP-SPORT-XCH.
018450     MOVE 'N' TO WS-TABLE-FOUND-SW.
018460     PERFORM 2923-SCAN-SPORT-XCH THRU 2923-EXIT
018470             VARYING SUB-SPORT-DISP FROM 1 BY 1
018480             UNTIL SUB-SPORT-DISP > 6 OR TABLE-ENTRY-FOUND.
018490     IF TABLE-ENTRY-FOUND
018500         MOVE SX-EXCH-CODE (SUB-SPORT-DISP)
018510             TO WS-SPORT-XCH-CODE
018520     ELSE
018530         MOVE WS-CURR-SPORT-KEY TO WS-SPORT-XCH-CODE.
018540 2922-EXIT.
018550     EXIT.
018560
018570 2923-SCAN-SPORT-XCH.
018580     IF SX-SPORT-KEY (SUB-SPORT-DISP) = WS-CURR-SPORT-KEY
018590         MOVE 'Y' TO WS-TABLE-FOUND-SW.
018600 2923-EXIT.
018610     EXIT.
018620
018630*******************************************************
018640* 3000-CLOSING DRIVES THE BACK END OF THE RUN -- THE
018650* REPORT (COMPACT OR DETAIL, PER UPSI-0), THE RUN
018660* SUMMARY, THE THREE CSV EXTRACTS, THEN CLOSES EVERY
018670* FILE AND SETS THE JOB RETURN CODE FOR THE SCHEDULER.
018680*******************************************************
018690 3000-CLOSING.
018700     IF RUN-IN-COMPACT-MODE
018710         PERFORM 4000-PRINT-COMPACT-TABLE THRU 4000-EXIT
018720     ELSE
018730         PERFORM 4100-PRINT-DETAIL-REPORT THRU 4100-EXIT.
018740     PERFORM 4200-PRINT-SUMMARY THRU 4200-EXIT.
018750     PERFORM 5000-WRITE-CSVSTD THRU 5000-EXIT.
018760     PERFORM 5100-WRITE-CSVDTL THRU 5100-EXIT.
018770     PERFORM 5200-WRITE-CSVHIST THRU 5200-EXIT.
018780     CLOSE VEGASQT.
018790     CLOSE EXCHMKT.
018800     CLOSE RPTFILE.
018810     CLOSE CSVSTD.
018820     CLOSE CSVDTL.
018830     CLOSE CSVHIST.
018840     PERFORM 3900-SET-RETURN-CODE THRU 3900-EXIT.
018850     MOVE WS-RETURN-CODE TO RETURN-CODE.
018860 3000-EXIT.
018870     EXIT.
018880
018890* RETURN CODE FOR THE OVERNIGHT SCHEDULER -- 0 MEANS AT   *
018900* LEAST ONE VALUE BET WAS FOUND, 1 MEANS A CLEAN RUN      *
018910* WITH NOTHING TO TRADE.  TICKET DPR-0212.                *
018920 3900-SET-RETURN-CODE.
018930     IF WS-OPP-CNT > 0
018940         MOVE 0 TO WS-RETURN-CODE
018950     ELSE
018960         MOVE 1 TO WS-RETURN-CODE.
018970 3900-EXIT.
018980     EXIT.
018990
019000*******************************************************
019010* 4000-PRINT-COMPACT-TABLE -- THE UPSI-0 WALL-BOARD
019020* LISTING, ONE LINE PER OPPORTUNITY, BEST EDGE FIRST.
019030* ADDED TICKET DPR-0114 FOR THE MORNING STAND-UP.
019040*******************************************************
019050 4000-PRINT-COMPACT-TABLE.
019060     WRITE PRTLINE FROM RPT-COMPACT-HDR-LINE-1
019070             AFTER ADVANCING TOP-OF-FORM.
019080     WRITE PRTLINE FROM RPT-COMPACT-HDR-LINE-2
019090             AFTER ADVANCING 1 LINE.
019100     IF WS-OPP-CNT = 0
019110         MOVE 'NO VALUE BETS FOUND ON TONIGHTS SLATE.'
019120             TO O-CAPTION-TEXT
019130         WRITE PRTLINE FROM RPT-CAPTION-LINE
019140                 AFTER ADVANCING 1 LINE
019150         GO TO 4000-EXIT.
019160     PERFORM 4010-PRINT-COMPACT-ROW THRU 4010-EXIT
019170             VARYING SUB-OPP FROM 1 BY 1
019180             UNTIL SUB-OPP > WS-OPP-CNT.
019190 4000-EXIT.
019200     EXIT.
019210
019220 4010-PRINT-COMPACT-ROW.
019230     MOVE OPT-SPORT (SUB-OPP)     TO O-CT-SPORT.
019240     MOVE OPT-SIDE-TEAM-NAME (SUB-OPP) TO O-CT-TEAM.
019250     MOVE OPT-TICKER (SUB-OPP)    TO O-CT-TICKER.
019260     IF OPT-SIDE-TEAM-NAME (SUB-OPP) =
019270             OPT-HOME-TEAM (SUB-OPP)
019280         COMPUTE WS-FMT-CENTS ROUNDED =
019290             OPT-KALSHI-HOME-PRC (SUB-OPP) * 100
019300     ELSE
019310         COMPUTE WS-FMT-CENTS ROUNDED =
019320             OPT-KALSHI-AWAY-PRC (SUB-OPP) * 100.
019330     PERFORM 8320-FORMAT-CENTS THRU 8320-EXIT.
019340     MOVE WS-FMT-RESULT TO O-CT-PRICE.
019350     COMPUTE WS-FMT-PCT-2DP = OPT-NET-EDGE (SUB-OPP) * 100.
019360     PERFORM 8310-FORMAT-PCT-2DP THRU 8310-EXIT.
019370     MOVE WS-FMT-RESULT TO O-CT-EDGE.
019380     MOVE OPT-EV-100-CONTR (SUB-OPP) TO WS-FMT-AMOUNT.
019390     PERFORM 8340-FORMAT-EV-DOLLAR THRU 8340-EXIT.
019400     MOVE WS-FMT-RESULT TO O-CT-EV.
019410     WRITE PRTLINE FROM RPT-COMPACT-DETAIL-LINE
019420             AFTER ADVANCING 1 LINE.
019430 4010-EXIT.
019440     EXIT.
019450
019460*******************************************************
019470* 4100-PRINT-DETAIL-REPORT -- THE FULL NIGHTLY REPORT,
019480* ONE MATCHUP/BET-BOX/EDGE-ANALYSIS/LADDER BLOCK PER
019490* OPPORTUNITY.  THIS IS THE ORIGINAL 1989 LAYOUT; THE
019500* COMPACT MODE ABOVE CAME LATER (DPR-0114).
019510*******************************************************
019520 4100-PRINT-DETAIL-REPORT.
019530     IF WS-OPP-CNT = 0
019540         MOVE 'NO VALUE BETS FOUND ON TONIGHTS SLATE.'
019550             TO O-CAPTION-TEXT
019560         WRITE PRTLINE FROM RPT-CAPTION-LINE
019570                 AFTER ADVANCING 1 LINE
019580         GO TO 4100-EXIT.
019590     PERFORM 4105-PRINT-ONE-OPP THRU 4105-EXIT
019600             VARYING SUB-OPP FROM 1 BY 1
019610             UNTIL SUB-OPP > WS-OPP-CNT.
019620 4100-EXIT.
019630     EXIT.
019640
019650* AT-END-OF-PAGE ON THE MATCHUP WRITE KEEPS A BET BOX     *
019660* FROM SPLITTING ACROSS THE FOOTING LINE -- SAME LINAGE   *
019670* TECHNIQUE THE OLD BOAT-SLIP REPORT USED.                *
019680 4105-PRINT-ONE-OPP.
019690     MOVE SUB-OPP TO O-OPP-INDEX.
019700     MOVE OPT-SPORT (SUB-OPP) TO O-SPORT-DISP.
019710     MOVE OPT-AWAY-TEAM (SUB-OPP) TO O-AWAY-TEAM.
019720     MOVE OPT-HOME-TEAM (SUB-OPP) TO O-HOME-TEAM.
019730     WRITE PRTLINE FROM RPT-MATCHUP-LINE
019740             AFTER ADVANCING 2 LINES
019750             AT END-OF-PAGE
019760                 PERFORM 4900-HEADINGS THRU 4900-EXIT.
019770     IF OPT-SIDE-TEAM-NAME (SUB-OPP) =
019780             OPT-HOME-TEAM (SUB-OPP)
019790         MOVE OPT-KALSHI-HOME-PRC (SUB-OPP) TO WS-PRICE
019800         MOVE OPT-VEGAS-HOME-PROB (SUB-OPP)
019810             TO WS-TRUE-PROB
019820     ELSE
019830         MOVE OPT-KALSHI-AWAY-PRC (SUB-OPP) TO WS-PRICE
019840         MOVE OPT-VEGAS-AWAY-PROB (SUB-OPP)
019850             TO WS-TRUE-PROB.
019860     PERFORM 4110-PRINT-BETBOX THRU 4110-EXIT.
019870     PERFORM 4120-PRINT-EDGE-ANALYSIS THRU 4120-EXIT.
019880     PERFORM 4130-PRINT-POSITION-LADDER THRU 4130-EXIT.
019890     PERFORM 4140-PRINT-CONFIDENCE-LINE THRU 4140-EXIT.
019900     WRITE PRTLINE FROM RPT-RULE-LINE
019910             AFTER ADVANCING 2 LINES.
019920 4105-EXIT.
019930     EXIT.
019940
019950 4110-PRINT-BETBOX.
019960     WRITE PRTLINE FROM RPT-BOX-BORDER-LINE
019970             AFTER ADVANCING 1 LINE.
019980     MOVE SPACES TO O-BOX-MSG.
019990     STRING 'TICKER: '
020000             OPT-TICKER (SUB-OPP) DELIMITED BY SPACE
020010             INTO O-BOX-MSG.
020020     WRITE PRTLINE FROM RPT-BOX-MSG-LINE
020030             AFTER ADVANCING 1 LINE.
020040     MOVE SPACES TO O-BOX-MSG.
020050     STRING 'BUY YES on '
020060             OPT-SIDE-TEAM-NAME (SUB-OPP) DELIMITED BY SPACE
020070             INTO O-BOX-MSG.
020080     WRITE PRTLINE FROM RPT-BOX-MSG-LINE
020090             AFTER ADVANCING 1 LINE.
020100     MOVE SPACES TO O-BOX-MSG.
020110     COMPUTE WS-FMT-CENTS ROUNDED = WS-PRICE * 100.
020120     PERFORM 8320-FORMAT-CENTS THRU 8320-EXIT.
020130     STRING 'PRICE: '
020140             WS-FMT-RESULT DELIMITED BY SPACE
020150             INTO O-BOX-MSG.
020160     WRITE PRTLINE FROM RPT-BOX-MSG-LINE
020170             AFTER ADVANCING 1 LINE.
020180     WRITE PRTLINE FROM RPT-BOX-BORDER-LINE
020190             AFTER ADVANCING 1 LINE.
020200 4110-EXIT.
020210     EXIT.
020220
020230* FIVE-ROW EDGE BREAKDOWN -- TRUE PROBABILITY, PRICE,     *
020240* GROSS EDGE, FEE IMPACT, NET EDGE.  WS-PRICE AND         *
020250* WS-TRUE-PROB WERE LOADED FOR THE BOUGHT SIDE BY         *
020260* 4105-PRINT-ONE-OPP ABOVE.                                *
020270 4120-PRINT-EDGE-ANALYSIS.
020280     MOVE 'TRUE PROBABILITY' TO O-KV-LABEL.
020290     COMPUTE WS-FMT-PCT-1DP = WS-TRUE-PROB * 100.
020300     PERFORM 8300-FORMAT-PCT-1DP THRU 8300-EXIT.
020310     MOVE WS-FMT-RESULT TO O-KV-VALUE.
020320     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
020330     MOVE 'KALSHI YES PRICE' TO O-KV-LABEL.
020340     COMPUTE WS-FMT-CENTS ROUNDED = WS-PRICE * 100.
020350     PERFORM 8320-FORMAT-CENTS THRU 8320-EXIT.
020360     MOVE WS-FMT-RESULT TO O-KV-VALUE.
020370     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
020380     MOVE 'GROSS EDGE' TO O-KV-LABEL.
020390     COMPUTE WS-FMT-PCT-2DP = OPT-GROSS-EDGE (SUB-OPP) * 100.
020400     PERFORM 8310-FORMAT-PCT-2DP THRU 8310-EXIT.
020410     MOVE WS-FMT-RESULT TO O-KV-VALUE.
020420     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
020430     MOVE 'EXCHANGE FEE IMPACT' TO O-KV-LABEL.
020440     MOVE OPT-FEE-IMPACT (SUB-OPP) TO WS-FMT-MAG-4DP.
020450     PERFORM 8330-FORMAT-FEE-DOLLAR THRU 8330-EXIT.
020460     MOVE WS-FMT-RESULT TO O-KV-VALUE.
020470     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
020480     MOVE 'NET EDGE' TO O-KV-LABEL.
020490     COMPUTE WS-FMT-PCT-2DP = OPT-NET-EDGE (SUB-OPP) * 100.
020500     PERFORM 8310-FORMAT-PCT-2DP THRU 8310-EXIT.
020510     MOVE WS-FMT-RESULT TO O-KV-VALUE.
020520     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
020530 4120-EXIT.
020540     EXIT.
020550
020560* POSITION-SIZING GUIDE -- TICKET DPR-0388 -- SHOWS THE   *
020570* COST, PROFIT-IF-WIN AND EXPECTED VALUE OF BUYING 1, 10, *
020580* 50 AND 100 CONTRACTS AT THE QUOTED PRICE.                *
020590 4130-PRINT-POSITION-LADDER.
020600     WRITE PRTLINE FROM RPT-BLANK-LINE
020610             AFTER ADVANCING 1 LINE.
020620     WRITE PRTLINE FROM RPT-LADDER-HDR-LINE
020630             AFTER ADVANCING 1 LINE.
020640     PERFORM 4131-PRINT-LADDER-ROW THRU 4131-EXIT
020650             VARYING SUB-LADDER FROM 1 BY 1
020660             UNTIL SUB-LADDER > 4.
020670 4130-EXIT.
020680     EXIT.
020690
020700 4131-PRINT-LADDER-ROW.
020710     MOVE WS-LADDER-QTY (SUB-LADDER) TO
020720             O-LADDER-CONTRACTS.
020730     COMPUTE WS-EFFECTIVE-COST =
020740             WS-PRICE * WS-LADDER-QTY (SUB-LADDER).
020750     MOVE WS-EFFECTIVE-COST TO WS-FMT-MAG-2DP.
020760     MOVE WS-FMT-MAG-2DP TO O-LADDER-COST.
020770     COMPUTE WS-POTENTIAL-PROFIT =
020780             (1 - WS-PRICE) * WS-LADDER-QTY (SUB-LADDER).
020790     MOVE WS-POTENTIAL-PROFIT TO WS-FMT-MAG-2DP.
020800     MOVE WS-FMT-MAG-2DP TO O-LADDER-PROFIT.
020810     COMPUTE WS-TOTAL-EV ROUNDED =
020820             OPT-NET-EDGE (SUB-OPP) *
020830             WS-LADDER-QTY (SUB-LADDER).
020840     MOVE WS-TOTAL-EV TO WS-FMT-MAG-2DP.
020850     MOVE WS-FMT-MAG-2DP TO O-LADDER-EV.
020860     WRITE PRTLINE FROM RPT-LADDER-DETAIL-LINE
020870             AFTER ADVANCING 1 LINE.
020880 4131-EXIT.
020890     EXIT.
020900
020910 4140-PRINT-CONFIDENCE-LINE.
020920     WRITE PRTLINE FROM RPT-BLANK-LINE
020930             AFTER ADVANCING 1 LINE.
020940     MOVE 'BOOKS / CONFIDENCE' TO O-KV-LABEL.
020950     MOVE SPACES TO O-KV-VALUE.
020960     STRING OPT-NUM-BOOKMAKERS (SUB-OPP) ' / '
020970             OPT-CONFIDENCE (SUB-OPP)
020980             DELIMITED BY SIZE INTO O-KV-VALUE.
020990     WRITE PRTLINE FROM RPT-KV-LINE AFTER ADVANCING 1 LINE.
021000 4140-EXIT.
021010     EXIT.
021020
021030* RUN TOTALS PRINTED AT THE FOOT OF EITHER REPORT MODE.   *
021040 4200-PRINT-SUMMARY.
021050     WRITE PRTLINE FROM RPT-RULE-LINE
021060             AFTER ADVANCING 2 LINES.
021070     MOVE 'VEGAS EVENTS SCANNED' TO O-SUM-LABEL.
021080     MOVE WS-VEGAS-EVENT-CNT TO O-SUM-VALUE.
021090     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021100             AFTER ADVANCING 1 LINE.
021110     MOVE 'BOOKMAKER QUOTE ROWS READ' TO O-SUM-LABEL.
021120     MOVE WS-VEGAS-REC-CNT TO O-SUM-VALUE.
021130     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021140             AFTER ADVANCING 1 LINE.
021150     MOVE 'EXCHANGE MARKETS READ' TO O-SUM-LABEL.
021160     MOVE WS-EXCH-REC-CNT TO O-SUM-VALUE.
021170     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021180             AFTER ADVANCING 1 LINE.
021190     MOVE 'VALUE BETS FOUND' TO O-SUM-LABEL.
021200     MOVE WS-OPP-CNT TO O-SUM-VALUE.
021210     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021220             AFTER ADVANCING 1 LINE.
021230     MOVE 'HIGH CONFIDENCE COUNT' TO O-SUM-LABEL.
021240     MOVE WS-CONF-HIGH-CNT TO O-SUM-VALUE.
021250     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021260             AFTER ADVANCING 1 LINE.
021270     MOVE 'MEDIUM CONFIDENCE COUNT' TO O-SUM-LABEL.
021280     MOVE WS-CONF-MED-CNT TO O-SUM-VALUE.
021290     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021300             AFTER ADVANCING 1 LINE.
021310     MOVE 'LOW CONFIDENCE COUNT' TO O-SUM-LABEL.
021320     MOVE WS-CONF-LOW-CNT TO O-SUM-VALUE.
021330     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021340             AFTER ADVANCING 1 LINE.
021350     IF WS-OPP-CNT > 0
021360         PERFORM 4210-PRINT-EDGE-AND-EV THRU 4210-EXIT
021370         PERFORM 4220-PRINT-SPORT-COUNTS THRU 4220-EXIT
021380                 VARYING SUB-SPORT-CNT FROM 1 BY 1
021390                 UNTIL SUB-SPORT-CNT > WS-SPORT-COUNT-CNT.
021400 4200-EXIT.
021410     EXIT.
021420
021430* 4210-PRINT-EDGE-AND-EV -- AVERAGE NET EDGE ACROSS ALL     *
021440* OPPORTUNITIES FOUND, AND WHAT 100 CONTRACTS ON EACH ONE   *
021450* WOULD BE WORTH IN AGGREGATE EXPECTED VALUE -- DPR-0455.   *
021460 4210-PRINT-EDGE-AND-EV.
021470     MOVE 0 TO WS-EDGE-SUM.
021480     MOVE 0 TO WS-EV-SUM.
021490     PERFORM 4211-SUM-ONE-OPP THRU 4211-EXIT
021500             VARYING SUB-OPP FROM 1 BY 1
021510             UNTIL SUB-OPP > WS-OPP-CNT.
021520     COMPUTE WS-AVG-NET-EDGE ROUNDED =
021530             WS-EDGE-SUM / WS-OPP-CNT.
021540     MOVE 'AVERAGE NET EDGE' TO O-SUM-LABEL.
021550     COMPUTE WS-FMT-PCT-2DP = WS-AVG-NET-EDGE * 100.
021560     PERFORM 8310-FORMAT-PCT-2DP THRU 8310-EXIT.
021570     MOVE WS-FMT-RESULT TO O-SUM-VALUE.
021580     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021590             AFTER ADVANCING 1 LINE.
021600     MOVE 'TOTAL EV AT 100 CONTRACTS' TO O-SUM-LABEL.
021610     MOVE WS-EV-SUM TO WS-FMT-AMOUNT.
021620     PERFORM 8340-FORMAT-EV-DOLLAR THRU 8340-EXIT.
021630     MOVE WS-FMT-RESULT TO O-SUM-VALUE.
021640     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021650             AFTER ADVANCING 1 LINE.
021660 4210-EXIT.
021670     EXIT.
021680
021690 4211-SUM-ONE-OPP.
021700     ADD OPT-NET-EDGE (SUB-OPP) TO WS-EDGE-SUM.
021710     ADD OPT-EV-100-CONTR (SUB-OPP) TO WS-EV-SUM.
021720 4211-EXIT.
021730     EXIT.
021740
021750* 4220-PRINT-SPORT-COUNTS -- ONE SUMMARY LINE PER DISTINCT  *
021760* SPORT DISPLAY NAME SEEN THIS RUN -- DPR-0455.              *
021770 4220-PRINT-SPORT-COUNTS.
021780     MOVE SPC-SPORT-KEY (SUB-SPORT-CNT) TO O-SUM-LABEL.
021790     MOVE SPC-COUNT (SUB-SPORT-CNT) TO O-SUM-VALUE.
021800     WRITE PRTLINE FROM RPT-SUMMARY-LINE
021810             AFTER ADVANCING 1 LINE.
021820 4220-EXIT.
021830     EXIT.
021840
021850* REPORT-PAGE HEADING -- SAME SHAPE AS THE OLD BOAT-SLIP  *
021860* REPORT'S 4900 PARAGRAPH.  CALLED ONCE AT START-UP AND   *
021870* AGAIN WHENEVER 4105 TRIPS THE LINAGE FOOTING.           *
021880 4900-HEADINGS.
021890     ADD 1 TO WS-PAGE-CTR.
021900     MOVE I-MM TO O-MM.
021910     MOVE I-DD TO O-DD.
021920     MOVE I-YY TO O-YY.
021930     MOVE WS-PAGE-CTR TO O-PCTR.
021940     WRITE PRTLINE FROM RPT-BANNER-LINE
021950             AFTER ADVANCING TOP-OF-FORM.
021960     WRITE PRTLINE FROM RPT-RULE-LINE
021970             AFTER ADVANCING 1 LINE.
021980 4900-EXIT.
021990     EXIT.
022000
022010*******************************************************
022020* 5000-WRITE-CSVSTD -- THE PLAIN RECAP EXTRACT, ADDED
022030* TICKET DPR-0158, ONE LINE PER OPPORTUNITY.
022040*******************************************************
022050 5000-WRITE-CSVSTD.
022060     PERFORM 5010-WRITE-CSVSTD-HDR THRU 5010-EXIT.
022070     PERFORM 5020-WRITE-CSVSTD-ROW THRU 5020-EXIT
022080             VARYING SUB-OPP FROM 1 BY 1
022090             UNTIL SUB-OPP > WS-OPP-CNT.
022100 5000-EXIT.
022110     EXIT.
022120
022130 5010-WRITE-CSVSTD-HDR.
022140     MOVE SPACES TO CSVSTD-LINE.
022150     STRING 'SPORT,HOME_TEAM,AWAY_TEAM,TICKER,'
022160             'VEGAS_HOME_PROB,VEGAS_AWAY_PROB,'
022170             'KALSHI_HOME_PRICE,KALSHI_AWAY_PRICE,'
022180             'REC_POSITION,REC_TEAM,GROSS_EDGE,'
022190             'NET_EDGE,FEE_IMPACT,EV_PER_CONTRACT,'
022200             'EV_100_CONTRACTS,NUM_BOOKMAKERS,'
022210             'CONFIDENCE'
022220             DELIMITED BY SIZE INTO CSVSTD-LINE.
022230     WRITE CSVSTD-REC.
022240 5010-EXIT.
022250     EXIT.
022260
022270* ONE ROW PER OPPORTUNITY CARRYING EVERY FIELD OF THE     *
022280* OPPORTUNITY TABLE -- THIS IS THE FULL RECAP THE MORNING *
022290* JOB RECONCILES AGAINST THE FILLS.  TICKET DPR-0158.     *
022300 5020-WRITE-CSVSTD-ROW.
022310     MOVE SPACES TO CSVSTD-LINE.
022320     MOVE 1 TO WS-CSV-PTR.
022330     STRING OPT-SPORT (SUB-OPP) DELIMITED BY SPACE
022340             ',' DELIMITED BY SIZE
022350             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022360     STRING OPT-HOME-TEAM (SUB-OPP) DELIMITED BY SIZE
022370             ',' DELIMITED BY SIZE
022380             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022390     STRING OPT-AWAY-TEAM (SUB-OPP) DELIMITED BY SIZE
022400             ',' DELIMITED BY SIZE
022410             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022420     STRING OPT-TICKER (SUB-OPP) DELIMITED BY SPACE
022430             ',' DELIMITED BY SIZE
022440             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022450     MOVE OPT-VEGAS-HOME-PROB (SUB-OPP) TO
022460             WS-CSV-PROB-4DP.
022470     STRING WS-CSV-PROB-4DP DELIMITED BY SIZE
022480             ',' DELIMITED BY SIZE
022490             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022500     MOVE OPT-VEGAS-AWAY-PROB (SUB-OPP) TO
022510             WS-CSV-PROB-4DP.
022520     STRING WS-CSV-PROB-4DP DELIMITED BY SIZE
022530             ',' DELIMITED BY SIZE
022540             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022550     MOVE OPT-KALSHI-HOME-PRC (SUB-OPP) TO
022560             WS-CSV-PRICE-2DP.
022570     STRING WS-CSV-PRICE-2DP DELIMITED BY SIZE
022580             ',' DELIMITED BY SIZE
022590             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022600     MOVE OPT-KALSHI-AWAY-PRC (SUB-OPP) TO
022610             WS-CSV-PRICE-2DP.
022620     STRING WS-CSV-PRICE-2DP DELIMITED BY SIZE
022630             ',' DELIMITED BY SIZE
022640             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022650     STRING OPT-REC-POSITION (SUB-OPP) DELIMITED BY SIZE
022660             ',' DELIMITED BY SIZE
022670             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022680     STRING OPT-REC-TEAM (SUB-OPP) DELIMITED BY SIZE
022690             ',' DELIMITED BY SIZE
022700             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022710     MOVE OPT-GROSS-EDGE (SUB-OPP) TO WS-CSV-EDGE-4DP.
022720     STRING WS-CSV-EDGE-4DP DELIMITED BY SIZE
022730             ',' DELIMITED BY SIZE
022740             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022750     MOVE OPT-NET-EDGE (SUB-OPP) TO WS-CSV-EDGE-4DP.
022760     STRING WS-CSV-EDGE-4DP DELIMITED BY SIZE
022770             ',' DELIMITED BY SIZE
022780             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022790     MOVE OPT-FEE-IMPACT (SUB-OPP) TO WS-CSV-FEE-4DP.
022800     STRING WS-CSV-FEE-4DP DELIMITED BY SIZE
022810             ',' DELIMITED BY SIZE
022820             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022830     MOVE OPT-EV-PER-CONTRACT (SUB-OPP) TO
022840             WS-CSV-EVPC-4DP.
022850     STRING WS-CSV-EVPC-4DP DELIMITED BY SIZE
022860             ',' DELIMITED BY SIZE
022870             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022880     MOVE OPT-EV-100-CONTR (SUB-OPP) TO
022890             WS-CSV-EV100-2DP.
022900     STRING WS-CSV-EV100-2DP DELIMITED BY SIZE
022910             ',' DELIMITED BY SIZE
022920             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022930     MOVE OPT-NUM-BOOKMAKERS (SUB-OPP) TO
022940             WS-CSV-BOOKS-2DP.
022950     STRING WS-CSV-BOOKS-2DP DELIMITED BY SIZE
022960             ',' DELIMITED BY SIZE
022970             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
022980     STRING OPT-CONFIDENCE (SUB-OPP) DELIMITED BY SIZE
022990             INTO CSVSTD-LINE WITH POINTER WS-CSV-PTR.
023000     WRITE CSVSTD-REC.
023010 5020-EXIT.
023020     EXIT.
023030
023040*******************************************************
023050* 5100-WRITE-CSVDTL -- THE HUMAN-READABLE RECAP EXTRACT,
023060* ADDED TICKET DPR-0158, PICKED UP BY THE MORNING RECAP
023070* JOB FOR THE E-MAIL DIGEST -- MATCHUP AND RECOMMENDATION
023080* SPELLED OUT RATHER THAN CODED, SO NO LOOKUP IS NEEDED
023090* ON THE READING END.
023100*******************************************************
023110 5100-WRITE-CSVDTL.
023120     PERFORM 5110-WRITE-CSVDTL-HDR THRU 5110-EXIT.
023130     PERFORM 5120-WRITE-CSVDTL-ROW THRU 5120-EXIT
023140             VARYING SUB-OPP FROM 1 BY 1
023150             UNTIL SUB-OPP > WS-OPP-CNT.
023160 5100-EXIT.
023170     EXIT.
023180
023190 5110-WRITE-CSVDTL-HDR.
023200     MOVE SPACES TO CSVDTL-LINE.
023210     STRING 'TIMESTAMP,SPORT,MATCHUP,TICKER,'
023220             'RECOMMENDATION,NET_EDGE,EV,'
023230             'NUM_BOOKMAKERS,CONFIDENCE'
023240             DELIMITED BY SIZE INTO CSVDTL-LINE.
023250     WRITE CSVDTL-REC.
023260 5110-EXIT.
023270     EXIT.
023280
023290* MATCHUP IS BUILT AS AWAY @ HOME, RECOMMENDATION AS      *
023300* <TEAM> YES, NET EDGE AS NN.NN PCT AND EV AS A DOLLAR    *
023310* AMOUNT -- ALL SPELLED OUT FOR THE DESK'S DIGEST.        *
023320 5120-WRITE-CSVDTL-ROW.
023330     MOVE SPACES TO CSVDTL-LINE.
023340     MOVE 1 TO WS-CSV-PTR.
023350     PERFORM 8900-BUILD-TIMESTAMP THRU 8900-EXIT.
023360     STRING WS-CSV-TIMESTAMP DELIMITED BY SIZE
023370             ',' DELIMITED BY SIZE
023380             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023390     STRING OPT-SPORT (SUB-OPP) DELIMITED BY SPACE
023400             ',' DELIMITED BY SIZE
023410             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023420     STRING OPT-AWAY-TEAM (SUB-OPP) DELIMITED BY SIZE
023430             ' @ ' DELIMITED BY SIZE
023440             OPT-HOME-TEAM (SUB-OPP) DELIMITED BY SIZE
023450             ',' DELIMITED BY SIZE
023460             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023470     STRING OPT-TICKER (SUB-OPP) DELIMITED BY SPACE
023480             ',' DELIMITED BY SIZE
023490             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023500     STRING OPT-SIDE-TEAM-NAME (SUB-OPP) DELIMITED BY SIZE
023510             ' YES' DELIMITED BY SIZE
023520             ',' DELIMITED BY SIZE
023530             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023540     COMPUTE WS-CSV-EDGE-PCT ROUNDED =
023550             OPT-NET-EDGE (SUB-OPP) * 100.
023560     STRING WS-CSV-EDGE-PCT DELIMITED BY SIZE
023570             '%' DELIMITED BY SIZE
023580             ',' DELIMITED BY SIZE
023590             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023600     MOVE OPT-EV-PER-CONTRACT (SUB-OPP) TO
023610             WS-CSV-EV-DOLLAR.
023620     STRING '$' DELIMITED BY SIZE
023630             WS-CSV-EV-DOLLAR DELIMITED BY SIZE
023640             ',' DELIMITED BY SIZE
023650             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023660     MOVE OPT-NUM-BOOKMAKERS (SUB-OPP) TO
023670             WS-CSV-BOOKS-2DP.
023680     STRING WS-CSV-BOOKS-2DP DELIMITED BY SIZE
023690             ',' DELIMITED BY SIZE
023700             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023710     MOVE OPT-CONFIDENCE (SUB-OPP) TO WS-CSV-CONF-UPPER.
023720     INSPECT WS-CSV-CONF-UPPER CONVERTING
023730             'abcdefghijklmnopqrstuvwxyz' TO
023740             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023750     STRING WS-CSV-CONF-UPPER DELIMITED BY SIZE
023760             INTO CSVDTL-LINE WITH POINTER WS-CSV-PTR.
023770     WRITE CSVDTL-REC.
023780 5120-EXIT.
023790     EXIT.
023800
023810*******************************************************
023820* 5200-WRITE-CSVHIST -- ROLLING APPEND FILE, ADDED
023830* TICKET DPR-0301, ONE LINE PER OPPORTUNITY PER RUN SO
023840* THE DESK CAN TRACK HOW AN EDGE MOVED NIGHT OVER NIGHT.
023850* THE HEADER (5210) IS WRITTEN ONLY WHEN 1000-INIT SEES
023860* FS-CSVHIST COME BACK '05' -- THE FILE DID NOT EXIST.
023870*******************************************************
023880 5200-WRITE-CSVHIST.
023890     PERFORM 5220-WRITE-CSVHIST-ROW THRU 5220-EXIT
023900             VARYING SUB-OPP FROM 1 BY 1
023910             UNTIL SUB-OPP > WS-OPP-CNT.
023920 5200-EXIT.
023930     EXIT.
023940
023950 5210-WRITE-HIST-HDR.
023960     MOVE SPACES TO CSVHIST-LINE.
023970     STRING 'TIMESTAMP,SPORT,HOME_TEAM,AWAY_TEAM,'
023980             'TICKER,REC_POSITION,NET_EDGE,'
023990             'EV_100_CONTRACTS,CONFIDENCE'
024000             DELIMITED BY SIZE INTO CSVHIST-LINE.
024010     WRITE CSVHIST-REC.
024020 5210-EXIT.
024030     EXIT.
024040
024050 5220-WRITE-CSVHIST-ROW.
024060     MOVE SPACES TO CSVHIST-LINE.
024070     MOVE 1 TO WS-CSV-PTR.
024080     PERFORM 8900-BUILD-TIMESTAMP THRU 8900-EXIT.
024090     STRING WS-CSV-TIMESTAMP DELIMITED BY SIZE
024100             ',' DELIMITED BY SIZE
024110             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024120     STRING OPT-SPORT (SUB-OPP) DELIMITED BY SPACE
024130             ',' DELIMITED BY SIZE
024140             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024150     STRING OPT-HOME-TEAM (SUB-OPP) DELIMITED BY SIZE
024160             ',' DELIMITED BY SIZE
024170             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024180     STRING OPT-AWAY-TEAM (SUB-OPP) DELIMITED BY SIZE
024190             ',' DELIMITED BY SIZE
024200             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024210     STRING OPT-TICKER (SUB-OPP) DELIMITED BY SPACE
024220             ',' DELIMITED BY SIZE
024230             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024240     STRING OPT-REC-POSITION (SUB-OPP) DELIMITED BY SIZE
024250             ',' DELIMITED BY SIZE
024260             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024270     MOVE OPT-NET-EDGE (SUB-OPP) TO WS-CSV-EDGE-4DP.
024280     STRING WS-CSV-EDGE-4DP DELIMITED BY SIZE
024290             ',' DELIMITED BY SIZE
024300             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024310     MOVE OPT-EV-100-CONTR (SUB-OPP) TO
024320             WS-CSV-EV100-2DP.
024330     STRING WS-CSV-EV100-2DP DELIMITED BY SIZE
024340             ',' DELIMITED BY SIZE
024350             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024360     STRING OPT-CONFIDENCE (SUB-OPP) DELIMITED BY SIZE
024370             INTO CSVHIST-LINE WITH POINTER WS-CSV-PTR.
024380     WRITE CSVHIST-REC.
024390 5220-EXIT.
024400     EXIT.
024410
024420* BUILDS THE YYYY-MM-DD HH:MM:SS STAMP USED BY THE        *
024430* CSVDTL AND CSVHIST EXTRACTS -- Y2K-0007 SIGN-OFF NOTED  *
024440* THE 4-DIGIT YEAR HERE COMES FROM I-YY, NOT A 2-DIGIT    *
024450* JCL PARM.                                                *
024460 8900-BUILD-TIMESTAMP.
024470     ACCEPT WS-RUN-TIME-RAW FROM TIME.
024480     MOVE SPACES TO WS-CSV-TIMESTAMP.
024490     STRING I-YY '-' I-MM '-' I-DD ' '
024500             WS-RUN-TIME-RAW (1:2) ':'
024510             WS-RUN-TIME-RAW (3:2) ':'
024520             WS-RUN-TIME-RAW (5:2)
024530             DELIMITED BY SIZE INTO WS-CSV-TIMESTAMP.
024540 8900-EXIT.
024550     EXIT.
024560
024570*******************************************************
024580* 8100-CHECK-CONTAINS -- TESTS WHETHER WS-NEEDLE OCCURS
024590* ANYWHERE INSIDE WS-HAYSTACK.  BOTH ARE SPACE-PADDED
024600* TO THE RIGHT SO THE INSPECT TALLYING TRICK GIVES THE
024610* TRIMMED LENGTH OF EACH.  USED BY THE EVENT MATCHER.
024620*******************************************************
024630 8100-CHECK-CONTAINS.
024640     MOVE 'N' TO WS-CONTAINS-SW.
024650     MOVE 0 TO WS-NEEDLE-LEN.
024660     MOVE 0 TO WS-HAYSTACK-LEN.
024670     INSPECT WS-NEEDLE TALLYING WS-NEEDLE-LEN
024680             FOR CHARACTERS BEFORE INITIAL SPACE.
024690     INSPECT WS-HAYSTACK TALLYING WS-HAYSTACK-LEN
024700             FOR CHARACTERS BEFORE INITIAL SPACE.
024710     IF WS-NEEDLE-LEN = 0 OR WS-HAYSTACK-LEN = 0
024720         GO TO 8100-EXIT.
024730     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN
024740         GO TO 8100-EXIT.
024750     COMPUTE WS-SCAN-LIMIT =
024760             WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.
024770     PERFORM 8110-SCAN-POSITION THRU 8110-EXIT
024780             VARYING WS-SCAN-POS FROM 1 BY 1
024790             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
024800             OR STRING-CONTAINS-FOUND.
024810 8100-EXIT.
024820     EXIT.
024830
024840 8110-SCAN-POSITION.
024850     IF WS-HAYSTACK (WS-SCAN-POS:WS-NEEDLE-LEN) =
024860             WS-NEEDLE (1:WS-NEEDLE-LEN)
024870         MOVE 'Y' TO WS-CONTAINS-SW.
024880 8110-EXIT.
024890     EXIT.
024900
024910* 8200-STARTS-WITH -- TESTS WHETHER WS-SW-STRING BEGINS   *
024920* WITH WS-SW-PREFIX FOLLOWED BY A WORD BREAK, SO 'NEW'    *
024930* DOES NOT FALSELY MATCH 'NEWARK'.  USED TO STRIP CITY    *
024940* PREFIXES BEFORE THE NICKNAME LOOKUP -- TICKET DPR-0203. *
024950 8200-STARTS-WITH.
024960     MOVE 'N' TO WS-STARTSWITH-SW.
024970     MOVE 0 TO WS-SW-PREFIX-LEN.
024980     INSPECT WS-SW-PREFIX TALLYING WS-SW-PREFIX-LEN
024990             FOR CHARACTERS BEFORE INITIAL SPACE.
025000     IF WS-SW-PREFIX-LEN = 0
025010         GO TO 8200-EXIT.
025020     IF WS-SW-STRING (1:WS-SW-PREFIX-LEN) =
025030             WS-SW-PREFIX (1:WS-SW-PREFIX-LEN)
025040         IF WS-SW-STRING
025050                 (WS-SW-PREFIX-LEN + 1:1) = SPACE
025060             MOVE 'Y' TO WS-STARTSWITH-SW.
025070 8200-EXIT.
025080     EXIT.
025090
025100* 8300-FORMAT-PCT-1DP -- CALLER MOVES THE RAW VALUE TIMES *
025110* 100 INTO WS-FMT-PCT-1DP FIRST.  STRIPS THE ZERO-        *
025120* SUPPRESS BLANKS AND APPENDS THE PERCENT SIGN INTO       *
025130* WS-FMT-RESULT -- TICKET DPR-0455.                        *
025140 8300-FORMAT-PCT-1DP.
025150     MOVE 0 TO WS-FMT-LEAD-SPACES.
025160     INSPECT WS-FMT-PCT-1DP TALLYING WS-FMT-LEAD-SPACES
025170             FOR LEADING SPACE.
025180     COMPUTE WS-FMT-START = WS-FMT-LEAD-SPACES + 1.
025190     MOVE SPACES TO WS-FMT-RESULT.
025200     STRING WS-FMT-PCT-1DP (WS-FMT-START:) DELIMITED BY SIZE
025210             '%' DELIMITED BY SIZE
025220             INTO WS-FMT-RESULT.
025230 8300-EXIT.
025240     EXIT.
025250
025260* 8310-FORMAT-PCT-2DP -- SAME AS 8300 BUT FOR EDGE VALUES  *
025270* PRINTED TO TWO DECIMALS PER THE REPORT SPEC -- DPR-0455. *
025280 8310-FORMAT-PCT-2DP.
025290     MOVE 0 TO WS-FMT-LEAD-SPACES.
025300     INSPECT WS-FMT-PCT-2DP TALLYING WS-FMT-LEAD-SPACES
025310             FOR LEADING SPACE.
025320     COMPUTE WS-FMT-START = WS-FMT-LEAD-SPACES + 1.
025330     MOVE SPACES TO WS-FMT-RESULT.
025340     STRING WS-FMT-PCT-2DP (WS-FMT-START:) DELIMITED BY SIZE
025350             '%' DELIMITED BY SIZE
025360             INTO WS-FMT-RESULT.
025370 8310-EXIT.
025380     EXIT.
025390
025400* 8320-FORMAT-CENTS -- CALLER MOVES PRICE TIMES 100 INTO   *
025410* WS-FMT-CENTS FIRST.  EXCHANGE PRICES ARE ALWAYS QUOTED   *
025420* AS WHOLE CENTS ON THE DOLLAR -- DPR-0455.                 *
025430 8320-FORMAT-CENTS.
025440     MOVE 0 TO WS-FMT-LEAD-SPACES.
025450     INSPECT WS-FMT-CENTS TALLYING WS-FMT-LEAD-SPACES
025460             FOR LEADING SPACE.
025470     COMPUTE WS-FMT-START = WS-FMT-LEAD-SPACES + 1.
025480     MOVE SPACES TO WS-FMT-RESULT.
025490     STRING WS-FMT-CENTS (WS-FMT-START:) DELIMITED BY SIZE
025500             'c' DELIMITED BY SIZE
025510             INTO WS-FMT-RESULT.
025520 8320-EXIT.
025530     EXIT.
025540
025550* 8330-FORMAT-FEE-DOLLAR -- CALLER MOVES THE PER-CONTRACT  *
025560* FEE INTO WS-FMT-MAG-4DP FIRST.  FEES ARE ALWAYS A SMALL  *
025570* POSITIVE FRACTION OF A DOLLAR SO NO SIGN HANDLING IS     *
025580* NEEDED -- DPR-0455.                                       *
025590 8330-FORMAT-FEE-DOLLAR.
025600     MOVE 0 TO WS-FMT-LEAD-SPACES.
025610     INSPECT WS-FMT-MAG-4DP TALLYING WS-FMT-LEAD-SPACES
025620             FOR LEADING SPACE.
025630     COMPUTE WS-FMT-START = WS-FMT-LEAD-SPACES + 1.
025640     MOVE SPACES TO WS-FMT-RESULT.
025650     STRING '$' DELIMITED BY SIZE
025660             WS-FMT-MAG-4DP (WS-FMT-START:) DELIMITED BY SIZE
025670             INTO WS-FMT-RESULT.
025680 8330-EXIT.
025690     EXIT.
025700
025710* 8340-FORMAT-EV-DOLLAR -- CALLER MOVES THE DOLLAR AMOUNT  *
025720* INTO WS-FMT-AMOUNT FIRST.  EV CAN RUN NEGATIVE ON A      *
025730* THIN-EDGE OPPORTUNITY SO THE SIGN IS CARRIED SEPARATELY  *
025740* IN WS-FMT-SIGN -- DPR-0455.                               *
025750 8340-FORMAT-EV-DOLLAR.
025760     MOVE SPACE TO WS-FMT-SIGN.
025770     IF WS-FMT-AMOUNT < 0
025780         MOVE '-' TO WS-FMT-SIGN
025790         COMPUTE WS-FMT-AMOUNT = WS-FMT-AMOUNT * -1.
025800     MOVE WS-FMT-AMOUNT TO WS-FMT-MAG-2DP.
025810     MOVE 0 TO WS-FMT-LEAD-SPACES.
025820     INSPECT WS-FMT-MAG-2DP TALLYING WS-FMT-LEAD-SPACES
025830             FOR LEADING SPACE.
025840     COMPUTE WS-FMT-START = WS-FMT-LEAD-SPACES + 1.
025850     MOVE SPACES TO WS-FMT-RESULT.
025860     IF WS-FMT-SIGN = SPACE
025870         STRING '$' DELIMITED BY SIZE
025880                 WS-FMT-MAG-2DP (WS-FMT-START:)
025890                     DELIMITED BY SIZE
025900                 INTO WS-FMT-RESULT
025910     ELSE
025920         STRING WS-FMT-SIGN DELIMITED BY SIZE
025930                 '$' DELIMITED BY SIZE
025940                 WS-FMT-MAG-2DP (WS-FMT-START:)
025950                     DELIMITED BY SIZE
025960                 INTO WS-FMT-RESULT.
025970 8340-EXIT.
025980     EXIT.
025990
026000*******************************************************
026010* 8500-CALC-SQRT-ROOT -- NEWTON-RAPHSON SQUARE ROOT, 20
026020* FIXED ITERATIONS.  NO SQRT INTRINSIC FUNCTION IS USED
026030* ON THIS COMPILER; THE ITERATION COUNT IS FIXED RATHER
026040* THAN CONVERGENCE-TESTED SO THE PARAGRAPH ALWAYS RUNS
026050* THE SAME NUMBER OF PASSES.  CALLED BY 2116-CALC-STD-
026060* DEV TO TURN A VARIANCE INTO A STANDARD DEVIATION.
026070*******************************************************
026080 8500-CALC-SQRT-ROOT.
026090     IF WS-SQRT-INPUT = 0
026100         MOVE 0 TO WS-SQRT-RESULT
026110         GO TO 8500-EXIT.
026120     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
026130     PERFORM 8510-NEWTON-STEP THRU 8510-EXIT
026140             VARYING WS-SQRT-ITER FROM 1 BY 1
026150             UNTIL WS-SQRT-ITER > 20.
026160     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
026170 8500-EXIT.
026180     EXIT.
026190
026200 8510-NEWTON-STEP.
026210     COMPUTE WS-SQRT-NEXT ROUNDED =
026220             (WS-SQRT-GUESS + WS-SQRT-INPUT /
026230             WS-SQRT-GUESS) / 2.
026240     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
026250 8510-EXIT.
026260     EXIT.
